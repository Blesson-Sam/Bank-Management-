000100***************************************************************** 00000100
000200*  BKREQCP  --  TRANSACTION REQUEST (BATCH INPUT) RECORD LAYOUT * 00000200
000300*  COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S PREFIX  * 00000300
000400*  (SEE BKDAILY FOR SAMPLE USAGE)                               * 00000400
000500***************************************************************** 00000500
000600 01  :TAG:-REQUEST-RECORD.                                        00000600
000700     05  :TAG:-REQ-TYPE               PIC X(10).                  00000700
000800         88  :TAG:-REQ-DEPOSIT        VALUE 'DEPOSIT   '.         00000800
000900         88  :TAG:-REQ-WITHDRAW       VALUE 'WITHDRAW  '.         00000900
001000         88  :TAG:-REQ-TRANSFER       VALUE 'TRANSFER  '.         00001000
001100     05  :TAG:-REQ-FROM-ACCT          PIC X(20).                  00001100
001200     05  :TAG:-REQ-TO-ACCT            PIC X(20).                  00001200
001300     05  :TAG:-REQ-AMOUNT             PIC 9(13)V99.               00001300
001400     05  :TAG:-REQ-DESCRIPTION        PIC X(40).                  00001400
001500     05  FILLER                       PIC X(02).                  00001500
