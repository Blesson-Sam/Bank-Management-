000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BKTRNPST.                                        00000600
000700 AUTHOR.         M. ODENKIRK.                                     00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   03/14/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200***************************************************************** 00001200
001300*                     C H A N G E   L O G                       * 00001300
001400***************************************************************** 00001400
001500* 03/14/89  MDO  ORIGINAL PROGRAM.  POSTS ONE TRANSACTION       * 00001500
001600*                REQUEST (DEPOSIT, WITHDRAWAL OR TRANSFER)      * 00001600
001700*                AGAINST THE ACCOUNT RECORD(S) SUPPLIED BY THE  * 00001700
001800*                CALLING DRIVER AND BUILDS THE JOURNAL ENTRY.   * 00001800
001900* 11/02/90  MDO  REQ 4471 - ADDED SAME-ACCOUNT TRANSFER CHECK.  * 00001900
002000* 06/19/91  RTC  REQ 4802 - CORRECTED WITHDRAWAL EDIT SO THE    * 00002000
002100*                BALANCE-EQUALS-AMOUNT CASE NO LONGER REJECTS.  * 00002100
002200* 02/08/93  MDO  REQ 5290 - DEFAULT DESCRIPTIONS ARE NOW MOVED  * 00002200
002300*                WHEN THE CALLER SUPPLIES SPACES.               * 00002300
002400* 09/23/94  LKW  REQ 5904 - JOURNAL REFERENCE NUMBER IS NOW     * 00002400
002500*                BUILT HERE INSTEAD OF BY THE DRIVER.           * 00002500
002600* 04/11/96  RTC  REQ 6650 - CLARIFIED THE PENDING-TO-FAILED     * 00002600
002700*                PATH SO LK-TXN-STATUS IS ALWAYS SET BEFORE     * 00002700
002800*                RETURN, EVEN ON THE REJECT PATHS.              * 00002800
002900* 01/05/99  LKW  Y2K9902 - CENTURY WINDOW REVIEWED.  ALL DATE   * 00002900
003000*                FIELDS ON THE JOURNAL RECORD ARE ALREADY FULL  * 00003000
003100*                8-DIGIT CCYYMMDD.  NO CHANGE REQUIRED.         * 00003100
003200* 07/30/01  RTC  REQ 7118 - REMOVED THE OBSOLETE OVERDRAFT-LINE * 00003200
003300*                PARAGRAPH; OVERDRAFTS ARE NOT PART OF THIS     * 00003300
003400*                RELEASE OF THE ACCOUNT PLATFORM.               * 00003400
003500* 03/11/03  MDO  REQ 7359 - SAME-ACCOUNT TRANSFER CHECK NOW     * 00003500
003600*                COMPARES THE ACCOUNT NUMBERS DIRECTLY OUT OF   * 00003600
003700*                THE LK-FROM-ACCOUNT/LK-TO-ACCOUNT PARAMETERS   * 00003700
003800*                VIA LK-FROM-ACCOUNT-VIEW, NOT THE COPYBOOK     * 00003800
003900*                RECORDS, SO THE CHECK NO LONGER DEPENDS ON     * 00003900
004000*                0000-MAINLINE HAVING UNPACKED THEM FIRST.      * 00004000
004100* 04/02/03  LKW  REQ 7372 - 0000-MAINLINE NOW INITIALIZES       * 00004100
004200*                LS-FRM-ACCOUNT-RECORD/LS-TO-ACCOUNT-RECORD     * 00004200
004300*                WHEN THE CALLER DOES NOT SUPPLY THAT ACCOUNT.  * 00004300
004400*                THIS PROGRAM'S WORKING-STORAGE PERSISTS ACROSS * 00004400
004500*                CALLS, SO AN UNKNOWN-ACCOUNT REJECT WAS BEING  * 00004500
004600*                JOURNALED AGAINST WHATEVER ACCOUNT A PRIOR,    * 00004600
004700*                UNRELATED REQUEST HAD LEFT IN WORKING STORAGE. * 00004700
004800***************************************************************** 00004800
004900* FUNCTION.  CALLED ONCE PER TRANSACTION REQUEST BY THE NIGHTLY * 00004900
005000*   DRIVER (BKDAILY).  VALIDATES THE REQUEST AGAINST THE ONE OR * 00005000
005100*   TWO ACCOUNT RECORDS THE DRIVER HAS ALREADY LOCATED IN ITS   * 00005100
005200*   IN-MEMORY ACCOUNT TABLE, POSTS THE BALANCE CHANGE(S) INTO   * 00005200
005300*   THE RECORDS PASSED BY REFERENCE, AND BUILDS ONE JOURNAL     * 00005300
005400*   RECORD REFLECTING THE OUTCOME (COMPLETED OR FAILED).        * 00005400
005500***************************************************************** 00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER.  IBM-390.                                       00005800
005900 OBJECT-COMPUTER.  IBM-390.                                       00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM.                                          00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 WORKING-STORAGE SECTION.                                         00006400
006500                                                                  00006500
006600 01  WS-PARA-NAME                 PIC X(30) VALUE SPACES.         00006600
006700                                                                  00006700
006800 01  WS-JOURNAL-SEQ               PIC 9(10) COMP-3 VALUE 0.       00006800
006900                                                                  00006900
007000 01  WS-WORK-FIELDS.                                              00007000
007100     05  WS-FROM-OK-SW            PIC X(01) VALUE 'N'.            00007100
007200         88  WS-FROM-OK           VALUE 'Y'.                      00007200
007300     05  WS-TO-OK-SW              PIC X(01) VALUE 'N'.            00007300
007400         88  WS-TO-OK             VALUE 'Y'.                      00007400
007500     05  WS-REASON                PIC X(40) VALUE SPACES.         00007500
007600                                                                  00007600
007700*---------------------------------------------------------------  00007700
007800* REDEFINES OF THE CALLER-SUPPLIED TIMESTAMP LET US SPLIT THE     00007800
007900* DATE AND TIME PORTIONS OUT WITHOUT A SEPARATE WORKING FIELD.    00007900
008000*---------------------------------------------------------------  00008000
008100 01  WS-STAMP-14                  PIC 9(14).                      00008100
008200 01  WS-STAMP-BROKEN REDEFINES WS-STAMP-14.                       00008200
008300     05  WS-STAMP-DATE            PIC 9(08).                      00008300
008400     05  WS-STAMP-TIME            PIC 9(06).                      00008400
008500                                                                  00008500
008600 01  WS-CURRENT-DATE-TIME.                                        00008600
008700     05  WS-CURR-DATE.                                            00008700
008800         10  WS-CURR-YY           PIC 9(02).                      00008800
008900         10  WS-CURR-MM           PIC 9(02).                      00008900
009000         10  WS-CURR-DD           PIC 9(02).                      00009000
009100     05  WS-CURR-TIME.                                            00009100
009200         10  WS-CURR-HH           PIC 9(02).                      00009200
009300         10  WS-CURR-MN           PIC 9(02).                      00009300
009400         10  WS-CURR-SS           PIC 9(02).                      00009400
009500         10  WS-CURR-HS           PIC 9(02).                      00009500
009600 01  WS-CURR-CENTURY-DATE REDEFINES WS-CURRENT-DATE-TIME.         00009600
009700     05  FILLER                   PIC X(06).                      00009700
009800     05  FILLER                   PIC X(08).                      00009800
009900 01  WS-CCYYMMDD.                                                 00009900
010000     05  WS-CC                    PIC 9(02) VALUE 20.             00010000
010100     05  WS-CURR-YY-R             PIC 9(02).                      00010100
010200     05  WS-CURR-MM-R             PIC 9(02).                      00010200
010300     05  WS-CURR-DD-R             PIC 9(02).                      00010300
010400                                                                  00010400
010500 COPY BKACCTCP REPLACING ==:TAG:== BY ==LS-FRM==.                 00010500
010600 COPY BKACCTCP REPLACING ==:TAG:== BY ==LS-TO ==.                 00010600
010700 COPY BKJRNCP  REPLACING ==:TAG:== BY ==LS-JRN==.                 00010700
010800                                                                  00010800
010900 LINKAGE SECTION.                                                 00010900
011000 01  LK-REQUEST.                                                  00011000
011100     05  LK-REQ-TYPE              PIC X(10).                      00011100
011200         88  LK-REQ-DEPOSIT       VALUE 'DEPOSIT   '.             00011200
011300         88  LK-REQ-WITHDRAW      VALUE 'WITHDRAW  '.             00011300
011400         88  LK-REQ-TRANSFER      VALUE 'TRANSFER  '.             00011400
011500     05  LK-REQ-AMOUNT            PIC S9(13)V99.                  00011500
011600     05  LK-REQ-DESCRIPTION       PIC X(40).                      00011600
011700                                                                  00011700
011800 01  LK-FROM-ACCOUNT-SW           PIC X(01).                      00011800
011900     88  LK-FROM-PRESENT          VALUE 'Y'.                      00011900
012000 01  LK-FROM-ACCOUNT              PIC X(146).                     00012000
012100*---------------------------------------------------------------  00012100
012200* QUICK VIEW OF THE ACCOUNT NUMBER SUB-FIELD SO THE SAME-         00012200
012300* ACCOUNT-TRANSFER CHECK CAN COMPARE IT WITHOUT WAITING FOR       00012300
012400* THE FULL COPYBOOK RECORD TO BE UNPACKED.                        00012400
012500*---------------------------------------------------------------  00012500
012600 01  LK-FROM-ACCOUNT-VIEW REDEFINES LK-FROM-ACCOUNT.              00012600
012700     05  FILLER                   PIC X(10).                      00012700
012800     05  LK-FRM-VIEW-ACCT-NUMBER  PIC X(20).                      00012800
012900     05  FILLER                   PIC X(116).                     00012900
013000 01  LK-TO-ACCOUNT-SW             PIC X(01).                      00013000
013100     88  LK-TO-PRESENT            VALUE 'Y'.                      00013100
013200 01  LK-TO-ACCOUNT                PIC X(146).                     00013200
013300                                                                  00013300
013400 01  LK-JOURNAL-OUT               PIC X(198).                     00013400
013500 01  LK-TXN-STATUS                PIC X(10).                      00013500
013600     88  LK-POSTED-OK             VALUE 'COMPLETED '.             00013600
013700     88  LK-POSTED-FAILED         VALUE 'FAILED    '.             00013700
013800 01  LK-REJECT-REASON             PIC X(40).                      00013800
013900                                                                  00013900
014000 PROCEDURE DIVISION USING LK-REQUEST                              00014000
014100                           LK-FROM-ACCOUNT-SW  LK-FROM-ACCOUNT    00014100
014200                           LK-TO-ACCOUNT-SW    LK-TO-ACCOUNT      00014200
014300                           LK-JOURNAL-OUT                         00014300
014400                           LK-TXN-STATUS       LK-REJECT-REASON.  00014400
014500                                                                  00014500
014600 0000-MAINLINE.                                                   00014600
014700     MOVE '0000-MAINLINE' TO WS-PARA-NAME.                        00014700
014800     MOVE SPACES TO LK-JOURNAL-OUT.                               00014800
014900     MOVE SPACES TO LK-REJECT-REASON.                             00014900
015000     MOVE 'N' TO WS-FROM-OK-SW WS-TO-OK-SW.                       00015000
015100                                                                  00015100
015200     IF LK-FROM-PRESENT                                           00015200
015300         MOVE LK-FROM-ACCOUNT TO LS-FRM-ACCOUNT-RECORD            00015300
015400     ELSE                                                         00015400
015500         INITIALIZE LS-FRM-ACCOUNT-RECORD                         00015500
015600     END-IF.                                                      00015600
015700     IF LK-TO-PRESENT                                             00015700
015800         MOVE LK-TO-ACCOUNT TO LS-TO-ACCOUNT-RECORD               00015800
015900     ELSE                                                         00015900
016000         INITIALIZE LS-TO-ACCOUNT-RECORD                          00016000
016100     END-IF.                                                      00016100
016200                                                                  00016200
016300     PERFORM 1000-VALIDATE-COMMON THRU 1000-EXIT.                 00016300
016400                                                                  00016400
016500     IF WS-REASON = SPACES                                        00016500
016600         EVALUATE TRUE                                            00016600
016700             WHEN LK-REQ-DEPOSIT                                  00016700
016800                 PERFORM 2000-POST-DEPOSIT THRU 2000-EXIT         00016800
016900             WHEN LK-REQ-WITHDRAW                                 00016900
017000                 PERFORM 3000-POST-WITHDRAWAL THRU 3000-EXIT      00017000
017100             WHEN LK-REQ-TRANSFER                                 00017100
017200                 PERFORM 4000-POST-TRANSFER THRU 4000-EXIT        00017200
017300             WHEN OTHER                                           00017300
017400                 MOVE 'UNKNOWN REQUEST TYPE' TO WS-REASON         00017400
017500         END-EVALUATE                                             00017500
017600     END-IF.                                                      00017600
017700                                                                  00017700
017800     PERFORM 5000-BUILD-JOURNAL THRU 5000-EXIT.                   00017800
017900                                                                  00017900
018000     IF LK-FROM-PRESENT                                           00018000
018100         MOVE LS-FRM-ACCOUNT-RECORD TO LK-FROM-ACCOUNT            00018100
018200     END-IF.                                                      00018200
018300     IF LK-TO-PRESENT                                             00018300
018400         MOVE LS-TO-ACCOUNT-RECORD TO LK-TO-ACCOUNT               00018400
018500     END-IF.                                                      00018500
018600                                                                  00018600
018700     GOBACK.                                                      00018700
018800                                                                  00018800
018900*---------------------------------------------------------------  00018900
019000* COMMON EDITS - ANY REQUEST TYPE.  AN ACCOUNT MAY ONLY BE        00019000
019100* POSTED TO WHILE ITS STATUS IS ACTIVE, AND THE AMOUNT MUST BE    00019100
019200* GREATER THAN ZERO.  A NON-BLANK WS-REASON SUPPRESSES POSTING.   00019200
019300*---------------------------------------------------------------  00019300
019400 1000-VALIDATE-COMMON.                                            00019400
019500     MOVE '1000-VALIDATE-COMMON' TO WS-PARA-NAME.                 00019500
019600     MOVE SPACES TO WS-REASON.                                    00019600
019700                                                                  00019700
019800     IF LK-REQ-AMOUNT NOT > ZERO                                  00019800
019900         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO WS-REASON     00019900
020000         GO TO 1000-EXIT                                          00020000
020100     END-IF.                                                      00020100
020200                                                                  00020200
020300     IF LK-REQ-WITHDRAW OR LK-REQ-TRANSFER                        00020300
020400         IF NOT LK-FROM-PRESENT                                   00020400
020500             MOVE 'UNKNOWN SOURCE ACCOUNT' TO WS-REASON           00020500
020600             GO TO 1000-EXIT                                      00020600
020700         END-IF                                                   00020700
020800         IF NOT LS-FRM-ACCT-ACTIVE                                00020800
020900             MOVE 'SOURCE ACCOUNT NOT ACTIVE' TO WS-REASON        00020900
021000             GO TO 1000-EXIT                                      00021000
021100         END-IF                                                   00021100
021200     END-IF.                                                      00021200
021300                                                                  00021300
021400     IF LK-REQ-DEPOSIT OR LK-REQ-TRANSFER                         00021400
021500         IF NOT LK-TO-PRESENT                                     00021500
021600             MOVE 'UNKNOWN DESTINATION ACCOUNT' TO WS-REASON      00021600
021700             GO TO 1000-EXIT                                      00021700
021800         END-IF                                                   00021800
021900         IF NOT LS-TO-ACCT-ACTIVE                                 00021900
022000             MOVE 'DESTINATION ACCOUNT NOT ACTIVE' TO WS-REASON   00022000
022100             GO TO 1000-EXIT                                      00022100
022200         END-IF                                                   00022200
022300     END-IF.                                                      00022300
022400                                                                  00022400
022500     IF LK-REQ-TRANSFER                                           00022500
022600         IF LK-FRM-VIEW-ACCT-NUMBER = LK-TO-ACCOUNT(11:20)        00022600
022700             MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'           00022700
022800                 TO WS-REASON                                     00022800
022900             GO TO 1000-EXIT                                      00022900
023000         END-IF                                                   00023000
023100     END-IF.                                                      00023100
023200 1000-EXIT.                                                       00023200
023300     EXIT.                                                        00023300
023400                                                                  00023400
023500*---------------------------------------------------------------  00023500
023600* DEPOSIT - NEW BALANCE = BALANCE + AMOUNT.  NO ROUNDING - THE    00023600
023700* REQUEST AMOUNT IS ALREADY A TWO-DECIMAL VALUE.                  00023700
023800*---------------------------------------------------------------  00023800
023900 2000-POST-DEPOSIT.                                               00023900
024000     MOVE '2000-POST-DEPOSIT' TO WS-PARA-NAME.                    00024000
024100     ADD LK-REQ-AMOUNT TO LS-TO-ACCT-BALANCE.                     00024100
024200     SET WS-TO-OK TO TRUE.                                        00024200
024300 2000-EXIT.                                                       00024300
024400     EXIT.                                                        00024400
024500                                                                  00024500
024600*---------------------------------------------------------------  00024600
024700* WITHDRAWAL - REJECT WHEN BALANCE IS LESS THAN THE AMOUNT        00024700
024800* REQUESTED, OTHERWISE NEW BALANCE = BALANCE - AMOUNT.            00024800
024900*---------------------------------------------------------------  00024900
025000 3000-POST-WITHDRAWAL.                                            00025000
025100     MOVE '3000-POST-WITHDRAWAL' TO WS-PARA-NAME.                 00025100
025200     IF LS-FRM-ACCT-BALANCE < LK-REQ-AMOUNT                       00025200
025300         MOVE 'INSUFFICIENT FUNDS' TO WS-REASON                   00025300
025400     ELSE                                                         00025400
025500         SUBTRACT LK-REQ-AMOUNT FROM LS-FRM-ACCT-BALANCE          00025500
025600         SET WS-FROM-OK TO TRUE                                   00025600
025700     END-IF.                                                      00025700
025800 3000-EXIT.                                                       00025800
025900     EXIT.                                                        00025900
026000                                                                  00026000
026100*---------------------------------------------------------------  00026100
026200* TRANSFER - REJECT WHEN THE SOURCE BALANCE IS LESS THAN THE      00026200
026300* AMOUNT, OTHERWISE SUBTRACT FROM SOURCE AND ADD TO DESTINATION.  00026300
026400*---------------------------------------------------------------  00026400
026500 4000-POST-TRANSFER.                                              00026500
026600     MOVE '4000-POST-TRANSFER' TO WS-PARA-NAME.                   00026600
026700     IF LS-FRM-ACCT-BALANCE < LK-REQ-AMOUNT                       00026700
026800         MOVE 'INSUFFICIENT FUNDS' TO WS-REASON                   00026800
026900     ELSE                                                         00026900
027000         SUBTRACT LK-REQ-AMOUNT FROM LS-FRM-ACCT-BALANCE          00027000
027100         ADD      LK-REQ-AMOUNT TO   LS-TO-ACCT-BALANCE           00027100
027200         SET WS-FROM-OK TO TRUE                                   00027200
027300         SET WS-TO-OK   TO TRUE                                   00027300
027400     END-IF.                                                      00027400
027500 4000-EXIT.                                                       00027500
027600     EXIT.                                                        00027600
027700                                                                  00027700
027800*---------------------------------------------------------------  00027800
027900* BUILD THE JOURNAL ENTRY.  RECORD IS CREATED PENDING, THEN SET   00027900
028000* TO COMPLETED WITH A COMPLETION TIMESTAMP ON SUCCESS, OR TO      00028000
028100* FAILED (NO COMPLETION TIMESTAMP) WHEN WS-REASON IS NON-BLANK.   00028100
028200*---------------------------------------------------------------  00028200
028300 5000-BUILD-JOURNAL.                                              00028300
028400     MOVE '5000-BUILD-JOURNAL' TO WS-PARA-NAME.                   00028400
028500     ACCEPT WS-CURR-DATE FROM DATE.                               00028500
028600     ACCEPT WS-CURR-TIME FROM TIME.                               00028600
028700     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00028700
028800     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00028800
028900     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00028900
029000                                                                  00029000
029100     ADD 1 TO WS-JOURNAL-SEQ.                                     00029100
029200     INITIALIZE LS-JRN-JOURNAL-RECORD.                            00029200
029300     MOVE WS-JOURNAL-SEQ TO LS-JRN-TXN-ID.                        00029300
029400     STRING 'TXN' WS-JOURNAL-SEQ DELIMITED BY SIZE                00029400
029500         INTO LS-JRN-TXN-REFERENCE.                               00029500
029600     SET LS-JRN-TXN-PENDING TO TRUE.                              00029600
029700                                                                  00029700
029800     MOVE WS-CCYYMMDD    TO LS-JRN-TXN-CREATED-DTE.               00029800
029900     MOVE WS-CURR-HH     TO LS-JRN-TXN-CREATED-TIM(1:2).          00029900
030000     MOVE WS-CURR-MN     TO LS-JRN-TXN-CREATED-TIM(3:2).          00030000
030100     MOVE WS-CURR-SS     TO LS-JRN-TXN-CREATED-TIM(5:2).          00030100
030200                                                                  00030200
030300     MOVE LK-REQ-AMOUNT       TO LS-JRN-TXN-AMOUNT.               00030300
030400     MOVE LK-REQ-DESCRIPTION  TO LS-JRN-TXN-DESCRIPTION.          00030400
030500                                                                  00030500
030600     EVALUATE TRUE                                                00030600
030700         WHEN LK-REQ-DEPOSIT                                      00030700
030800             SET LS-JRN-TXN-DEPOSIT TO TRUE                       00030800
030900             MOVE LS-TO-ACCT-NUMBER TO LS-JRN-TXN-TO-ACCT         00030900
031000             IF LK-REQ-DESCRIPTION = SPACES                       00031000
031100                 MOVE 'Deposit' TO LS-JRN-TXN-DESCRIPTION         00031100
031200             END-IF                                               00031200
031300         WHEN LK-REQ-WITHDRAW                                     00031300
031400             SET LS-JRN-TXN-WITHDRAWAL TO TRUE                    00031400
031500             MOVE LS-FRM-ACCT-NUMBER TO LS-JRN-TXN-FROM-ACCT      00031500
031600             IF LK-REQ-DESCRIPTION = SPACES                       00031600
031700                 MOVE 'Withdrawal' TO LS-JRN-TXN-DESCRIPTION      00031700
031800             END-IF                                               00031800
031900         WHEN LK-REQ-TRANSFER                                     00031900
032000             SET LS-JRN-TXN-TRANSFER TO TRUE                      00032000
032100             MOVE LS-FRM-ACCT-NUMBER TO LS-JRN-TXN-FROM-ACCT      00032100
032200             MOVE LS-TO-ACCT-NUMBER  TO LS-JRN-TXN-TO-ACCT        00032200
032300             IF LK-REQ-DESCRIPTION = SPACES                       00032300
032400                 MOVE 'Transfer' TO LS-JRN-TXN-DESCRIPTION        00032400
032500             END-IF                                               00032500
032600     END-EVALUATE.                                                00032600
032700                                                                  00032700
032800     IF WS-REASON NOT = SPACES                                    00032800
032900         SET LS-JRN-TXN-FAILED TO TRUE                            00032900
033000         MOVE WS-REASON TO LK-REJECT-REASON                       00033000
033100         SET LK-POSTED-FAILED TO TRUE                             00033100
033200     ELSE                                                         00033200
033300         SET LS-JRN-TXN-COMPLETED TO TRUE                         00033300
033400         MOVE WS-CCYYMMDD TO LS-JRN-TXN-COMPLTD-DTE               00033400
033500         MOVE LS-JRN-TXN-CREATED-TIM TO LS-JRN-TXN-COMPLTD-TIM    00033500
033600         SET LK-POSTED-OK TO TRUE                                 00033600
033700     END-IF.                                                      00033700
033800                                                                  00033800
033900     MOVE LS-JRN-JOURNAL-RECORD TO LK-JOURNAL-OUT.                00033900
034000 5000-EXIT.                                                       00034000
034100     EXIT.                                                        00034100
