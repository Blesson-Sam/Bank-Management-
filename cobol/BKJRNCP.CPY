000100***************************************************************** 00000100
000200*  BKJRNCP  --  TRANSACTION JOURNAL RECORD LAYOUT               * 00000200
000300*  COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S PREFIX  * 00000300
000400*  (SEE BKDAILY, BKTRNPST, BKACCTIN FOR SAMPLE USAGE)           * 00000400
000500***************************************************************** 00000500
000600 01  :TAG:-JOURNAL-RECORD.                                        00000600
000700     05  :TAG:-TXN-ID                 PIC 9(10).                  00000700
000800     05  :TAG:-TXN-REFERENCE          PIC X(20).                  00000800
000900     05  :TAG:-TXN-TYPE               PIC X(15).                  00000900
001000         88  :TAG:-TXN-DEPOSIT        VALUE 'DEPOSIT        '.    00001000
001100         88  :TAG:-TXN-WITHDRAWAL     VALUE 'WITHDRAWAL     '.    00001100
001200         88  :TAG:-TXN-TRANSFER       VALUE 'TRANSFER       '.    00001200
001300         88  :TAG:-TXN-INT-CREDIT     VALUE 'INTEREST_CREDIT'.    00001300
001400     05  :TAG:-TXN-AMOUNT             PIC S9(13)V99.              00001400
001500     05  :TAG:-TXN-DESCRIPTION        PIC X(40).                  00001500
001600     05  :TAG:-TXN-FROM-ACCT          PIC X(20).                  00001600
001700     05  :TAG:-TXN-TO-ACCT            PIC X(20).                  00001700
001800     05  :TAG:-TXN-STATUS             PIC X(10).                  00001800
001900         88  :TAG:-TXN-PENDING        VALUE 'PENDING   '.         00001900
002000         88  :TAG:-TXN-COMPLETED      VALUE 'COMPLETED '.         00002000
002100         88  :TAG:-TXN-FAILED         VALUE 'FAILED    '.         00002100
002200         88  :TAG:-TXN-CANCELLED      VALUE 'CANCELLED '.         00002200
002300     05  :TAG:-TXN-CREATED-TS.                                    00002300
002400         10  :TAG:-TXN-CREATED-DTE    PIC 9(8).                   00002400
002500         10  :TAG:-TXN-CREATED-TIM    PIC 9(6).                   00002500
002600     05  :TAG:-TXN-COMPLETED-TS.                                  00002600
002700         10  :TAG:-TXN-COMPLTD-DTE    PIC 9(8).                   00002700
002800         10  :TAG:-TXN-COMPLTD-TIM    PIC 9(6).                   00002800
002900     05  FILLER                       PIC X(20).                  00002900
