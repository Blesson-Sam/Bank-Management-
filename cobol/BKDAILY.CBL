000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BKDAILY.                                         00000600
000700 AUTHOR.         R. T. CHIN.                                      00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   01/15/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200***************************************************************** 00001200
001300*                     C H A N G E   L O G                       * 00001300
001400***************************************************************** 00001400
001500* 01/15/89  RTC  ORIGINAL PROGRAM.  NIGHTLY DRIVER FOR THE       *00001500
001600*                RETAIL ACCOUNT PLATFORM.  LOADS THE ACCOUNT     *00001600
001700*                AND CUSTOMER MASTERS INTO MEMORY, POSTS THE     *00001700
001800*                DAY'S TRANSACTION REQUESTS THROUGH BKTRNPST,    *00001800
001900*                ACCRUES DAILY INTEREST THROUGH BKACCTIN, AND    *00001900
002000*                PRINTS THE CONTROL REPORT.                     * 00002000
002100* 04/02/90  RTC  REQ 4480 - REJECTED REQUESTS NOW PRINT A DETAIL *00002100
002200*                LINE (TYPE, ACCOUNT, AMOUNT, REASON) INSTEAD OF *00002200
002300*                ONLY INCREMENTING THE REJECT COUNTER.           *00002300
002400* 09/26/91  MDO  REQ 4830 - ACCOUNT MASTER IS NOW HELD IN AN     *00002400
002500*                IN-MEMORY TABLE, ASCENDING BY ACCOUNT NUMBER,   *00002500
002600*                AND LOOKED UP WITH SEARCH ALL.  THE OLD         *00002600
002700*                MATCH-MERGE LOGIC AGAINST A SORTED TRANSACTION  *00002700
002800*                FILE IS RETIRED.                                *00002800
002900* 02/11/93  LKW  REQ 5260 - DASHBOARD SECTION ADDED TO THE       *00002900
003000*                CONTROL REPORT, BUILT BY CALLING BKADMSUM.      *00003000
003100* 12/05/94  RTC  REQ 5760 - MONTHLY INTEREST POSTING PASS ADDED. *00003100
003200*                RUNS ONLY WHEN THE RUN DATE IS THE LAST DAY OF  *00003200
003300*                THE MONTH.                                     * 00003300
003400* 06/14/96  LKW  REQ 6280 - NIGHTLY INTEGRITY PASS ADDED - EVERY *00003400
003500*                CUSTOMER RECORD IS VERIFIED THROUGH BKCUSTMT    *00003500
003600*                AS IT IS COPIED FORWARD TO THE NEW MASTER.      *00003600
003700* 01/08/99  LKW  Y2K9906 - CENTURY WINDOW REVIEWED.  RUN DATE,   *00003700
003800*                LAST-INTEREST-CALCULATED DATE AND ALL JOURNAL   *00003800
003900*                TIMESTAMPS ARE FULL 8- OR 14-DIGIT CCYYMMDD     *00003900
004000*                FORMS.  NO CHANGE REQUIRED.                    * 00004000
004100* 11/19/01  RTC  REQ 7160 - INTEREST SECTION ADDED TO THE        *00004100
004200*                CONTROL REPORT (ACCOUNTS ACCRUED, TOTAL         *00004200
004300*                INTEREST ACCRUED).                              *00004300
004400***************************************************************** 00004400
004500* FUNCTION.  NIGHTLY BATCH DRIVER FOR THE RETAIL ACCOUNT         *00004500
004600*   PLATFORM.  RUN SEQUENCE -                                    *00004600
004700*     1. LOAD THE ACCOUNT MASTER AND CUSTOMER MASTER INTO        *00004700
004800*        IN-MEMORY TABLES.                                       *00004800
004900*     2. READ THE TRANSACTION REQUEST FILE AND POST EACH         *00004900
005000*        REQUEST AGAINST THE ACCOUNT TABLE THROUGH BKTRNPST.     *00005000
005100*     3. ACCRUE DAILY INTEREST ON EVERY ACCOUNT THROUGH          *00005100
005200*        BKACCTIN, AND CREDIT MONTHLY INTEREST ON THE LAST       *00005200
005300*        BUSINESS DAY OF THE MONTH THROUGH BKADMSUM.             *00005300
005400*     4. VERIFY EVERY CUSTOMER RECORD THROUGH BKCUSTMT AS IT IS  *00005400
005500*        COPIED FORWARD.                                        * 00005500
005600*     5. REWRITE BOTH MASTERS AND THE JOURNAL, AND PRINT THE     *00005600
005700*        FOUR-SECTION CONTROL REPORT.                            *00005700
005800***************************************************************** 00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER.  IBM-390.                                       00006100
006200 OBJECT-COMPUTER.  IBM-390.                                       00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM.                                          00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700     SELECT ACCT-MSTR-IN   ASSIGN TO ACCTMSTI                     00006700
006800            ORGANIZATION IS SEQUENTIAL                            00006800
006900            FILE STATUS IS WS-ACCTI-STATUS.                       00006900
007000     SELECT ACCT-MSTR-OUT  ASSIGN TO ACCTMSTO                     00007000
007100            ORGANIZATION IS SEQUENTIAL                            00007100
007200            FILE STATUS IS WS-ACCTO-STATUS.                       00007200
007300     SELECT CUST-MSTR-IN   ASSIGN TO CUSTMSTI                     00007300
007400            ORGANIZATION IS SEQUENTIAL                            00007400
007500            FILE STATUS IS WS-CUSTI-STATUS.                       00007500
007600     SELECT CUST-MSTR-OUT  ASSIGN TO CUSTMSTO                     00007600
007700            ORGANIZATION IS SEQUENTIAL                            00007700
007800            FILE STATUS IS WS-CUSTO-STATUS.                       00007800
007900     SELECT TRAN-REQST-IN  ASSIGN TO TRANREQ                      00007900
008000            ORGANIZATION IS SEQUENTIAL                            00008000
008100            FILE STATUS IS WS-TRANREQ-STATUS.                     00008100
008200     SELECT TRAN-JRNL-OUT  ASSIGN TO TRANJRNL                     00008200
008300            ORGANIZATION IS SEQUENTIAL                            00008300
008400            FILE STATUS IS WS-TRANJRNL-STATUS.                    00008400
008500     SELECT CTL-RPT-OUT    ASSIGN TO CTLRPT                       00008500
008600            ORGANIZATION IS LINE SEQUENTIAL                       00008600
008700            FILE STATUS IS WS-CTLRPT-STATUS.                      00008700
008800                                                                  00008800
008900 DATA DIVISION.                                                   00008900
009000 FILE SECTION.                                                    00009000
009100 FD  ACCT-MSTR-IN                                                 00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD.                                  00009300
009400     COPY BKACCTCP REPLACING ==:TAG:== BY ==FD-AI==.              00009400
009500                                                                  00009500
009600 FD  ACCT-MSTR-OUT                                                00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD.                                  00009800
009900     COPY BKACCTCP REPLACING ==:TAG:== BY ==FD-AO==.              00009900
010000                                                                  00010000
010100 FD  CUST-MSTR-IN                                                 00010100
010200     RECORDING MODE IS F                                          00010200
010300     LABEL RECORDS ARE STANDARD.                                  00010300
010400     COPY BKCUSTCP REPLACING ==:TAG:== BY ==FD-CI==.              00010400
010500                                                                  00010500
010600 FD  CUST-MSTR-OUT                                                00010600
010700     RECORDING MODE IS F                                          00010700
010800     LABEL RECORDS ARE STANDARD.                                  00010800
010900     COPY BKCUSTCP REPLACING ==:TAG:== BY ==FD-CO==.              00010900
011000                                                                  00011000
011100 FD  TRAN-REQST-IN                                                00011100
011200     RECORDING MODE IS F                                          00011200
011300     LABEL RECORDS ARE STANDARD.                                  00011300
011400     COPY BKREQCP REPLACING ==:TAG:== BY ==FD-RQ==.               00011400
011500                                                                  00011500
011600 FD  TRAN-JRNL-OUT                                                00011600
011700     RECORDING MODE IS F                                          00011700
011800     LABEL RECORDS ARE STANDARD.                                  00011800
011900     COPY BKJRNCP REPLACING ==:TAG:== BY ==FD-JN==.               00011900
012000                                                                  00012000
012100 FD  CTL-RPT-OUT                                                  00012100
012200     RECORDING MODE IS F                                          00012200
012300     LABEL RECORDS ARE OMITTED.                                   00012300
012400 01  FD-RPT-LINE                 PIC X(132).                      00012400
012500                                                                  00012500
012600 WORKING-STORAGE SECTION.                                         00012600
012700                                                                  00012700
012800 01  WS-PARA-NAME                 PIC X(30) VALUE SPACES.         00012800
012900                                                                  00012900
013000 01  WS-FILE-STATUSES.                                            00013000
013100     05  WS-ACCTI-STATUS          PIC X(02) VALUE '00'.           00013100
013200         88  WS-ACCTI-OK          VALUE '00'.                     00013200
013300         88  WS-ACCTI-EOF         VALUE '10'.                     00013300
013400     05  WS-ACCTO-STATUS          PIC X(02) VALUE '00'.           00013400
013500         88  WS-ACCTO-OK          VALUE '00'.                     00013500
013600     05  WS-CUSTI-STATUS          PIC X(02) VALUE '00'.           00013600
013700         88  WS-CUSTI-OK          VALUE '00'.                     00013700
013800         88  WS-CUSTI-EOF         VALUE '10'.                     00013800
013900     05  WS-CUSTO-STATUS          PIC X(02) VALUE '00'.           00013900
014000         88  WS-CUSTO-OK          VALUE '00'.                     00014000
014100     05  WS-TRANREQ-STATUS        PIC X(02) VALUE '00'.           00014100
014200         88  WS-TRANREQ-OK        VALUE '00'.                     00014200
014300         88  WS-TRANREQ-EOF       VALUE '10'.                     00014300
014400     05  WS-TRANJRNL-STATUS       PIC X(02) VALUE '00'.           00014400
014500         88  WS-TRANJRNL-OK       VALUE '00'.                     00014500
014600     05  WS-CTLRPT-STATUS         PIC X(02) VALUE '00'.           00014600
014700         88  WS-CTLRPT-OK         VALUE '00'.                     00014700
014800                                                                  00014800
014900 01  WS-SUBSCRIPTS.                                               00014900
015000     05  WS-ACC-IX                PIC 9(5) COMP VALUE 0.          00015000
015100     05  WS-CUS-IX                PIC 9(5) COMP VALUE 0.          00015100
015200                                                                  00015200
015300 01  WS-TABLE-COUNTS.                                             00015300
015400     05  WS-ACCOUNT-COUNT         PIC 9(05) COMP VALUE 0.         00015400
015500     05  WS-CUSTOMER-COUNT        PIC 9(05) COMP VALUE 0.         00015500
015600                                                                  00015600
015700 01  WS-JOURNAL-TABLE-CTL.                                        00015700
015800     05  WS-JOURNAL-COUNT         PIC 9(05) COMP VALUE 0.         00015800
015900                                                                  00015900
016000*---------------------------------------------------------------  00016000
016100* IN-MEMORY ACCOUNT MASTER, ASCENDING BY ACCOUNT NUMBER SO THAT   00016100
016200* SEARCH ALL CAN LOCATE THE ACCOUNT(S) NAMED ON A TRANSACTION     00016200
016300* REQUEST WITHOUT A RE-READ OF THE MASTER FILE.                   00016300
016400*---------------------------------------------------------------  00016400
016500 01  WS-ACCOUNT-TABLE.                                            00016500
016600     05  WS-ACCT-ENTRY OCCURS 1 TO 20000 TIMES                    00016600
016700                       DEPENDING ON WS-ACCOUNT-COUNT              00016700
016800                       ASCENDING KEY IS WS-TE-ACCT-NUMBER         00016800
016900                       INDEXED BY WS-ACCT-NDX.                    00016900
017000         10  WS-TE-ACCT-REC       PIC X(132).                     00017000
017100         10  WS-TE-ACCT-VIEW REDEFINES WS-TE-ACCT-REC.            00017100
017200             15  WS-TE-ACCT-ID    PIC 9(10).                      00017200
017300             15  WS-TE-ACCT-NUMBER PIC X(20).                     00017300
017400             15  FILLER           PIC X(102).                     00017400
017500                                                                  00017500
017600*---------------------------------------------------------------  00017600
017700* IN-MEMORY CUSTOMER MASTER.  CARRIED FORWARD UNCHANGED EXCEPT    00017700
017800* FOR THE INTEGRITY VERIFICATION APPLIED BY BKCUSTMT.             00017800
017900*---------------------------------------------------------------  00017900
018000 01  WS-CUSTOMER-TABLE.                                           00018000
018100     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES                    00018100
018200                       DEPENDING ON WS-CUSTOMER-COUNT             00018200
018300                       INDEXED BY WS-CUST-NDX.                    00018300
018400         10  WS-TE-CUST-REC       PIC X(255).                     00018400
018500                                                                  00018500
018600 01  WS-JOURNAL-TABLE.                                            00018600
018700     05  WS-JRNL-ENTRY PIC X(198) OCCURS 1 TO 50000 TIMES         00018700
018800                       DEPENDING ON WS-JOURNAL-COUNT              00018800
018900                       INDEXED BY WS-JRNL-NDX.                    00018900
019000                                                                  00019000
019100 COPY BKACCTCP REPLACING ==:TAG:== BY ==WS-ACC==.                 00019100
019200 COPY BKCUSTCP REPLACING ==:TAG:== BY ==WS-CUS==.                 00019200
019300 COPY BKREQCP  REPLACING ==:TAG:== BY ==WS-REQ==.                 00019300
019400                                                                  00019400
019500 01  WS-CONTROL-TOTALS.                                           00019500
019600     05  WS-REQS-READ             PIC 9(07) COMP-3 VALUE 0.       00019600
019700     05  WS-REQS-POSTED           PIC 9(07) COMP-3 VALUE 0.       00019700
019800     05  WS-REQS-REJECTED         PIC 9(07) COMP-3 VALUE 0.       00019800
019900     05  WS-TOTAL-DEPOSITED       PIC S9(13)V99 VALUE 0.          00019900
020000     05  WS-TOTAL-WITHDRAWN       PIC S9(13)V99 VALUE 0.          00020000
020100     05  WS-TOTAL-TRANSFERRED     PIC S9(13)V99 VALUE 0.          00020100
020200     05  WS-ACCTS-ACCRUED-TODAY   PIC 9(07) COMP-3 VALUE 0.       00020200
020300     05  WS-TOTAL-INTEREST-ACCR   PIC S9(13)V99 VALUE 0.          00020300
020400                                                                  00020400
020500 01  WS-DASHBOARD-STATS.                                          00020500
020600     05  WS-DS-TOTAL-ACCOUNTS     PIC 9(07) COMP-3 VALUE 0.       00020600
020700     05  WS-DS-ACTIVE-ACCOUNTS    PIC 9(07) COMP-3 VALUE 0.       00020700
020800     05  WS-DS-TOTAL-CUSTOMERS    PIC 9(07) COMP-3 VALUE 0.       00020800
020900     05  WS-DS-ACTIVE-CUSTOMERS   PIC 9(07) COMP-3 VALUE 0.       00020900
021000     05  WS-DS-TODAY-TXN-COUNT    PIC 9(07) COMP-3 VALUE 0.       00021000
021100     05  WS-DS-TOTAL-BALANCE      PIC S9(13)V99 VALUE 0.          00021100
021200                                                                  00021200
021300 01  WS-RUN-DATE-FIELDS.                                          00021300
021400     05  WS-RUN-CC-YY             PIC 9(04).                      00021400
021500     05  WS-RUN-MM                PIC 9(02).                      00021500
021600     05  WS-RUN-DD                PIC 9(02).                      00021600
021700 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.                00021700
021800     05  WS-RUN-DATE-8            PIC 9(08).                      00021800
021900                                                                  00021900
022000 01  WS-DAYS-IN-MONTH-TABLE.                                      00022000
022100     05  FILLER                   PIC 9(2) VALUE 31.              00022100
022200     05  FILLER                   PIC 9(2) VALUE 28.              00022200
022300     05  FILLER                   PIC 9(2) VALUE 31.              00022300
022400     05  FILLER                   PIC 9(2) VALUE 30.              00022400
022500     05  FILLER                   PIC 9(2) VALUE 31.              00022500
022600     05  FILLER                   PIC 9(2) VALUE 30.              00022600
022700     05  FILLER                   PIC 9(2) VALUE 31.              00022700
022800     05  FILLER                   PIC 9(2) VALUE 31.              00022800
022900     05  FILLER                   PIC 9(2) VALUE 30.              00022900
023000     05  FILLER                   PIC 9(2) VALUE 31.              00023000
023100     05  FILLER                   PIC 9(2) VALUE 30.              00023100
023200     05  FILLER                   PIC 9(2) VALUE 31.              00023200
023300 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.         00023300
023400     05  WS-DIM-ENTRY             PIC 9(2) OCCURS 12 TIMES.       00023400
023500*    NOTE - LEAP YEARS ARE NOT CONSIDERED.  FEBRUARY IS ALWAYS    00023500
023600*    TREATED AS 28 DAYS FOR THE LAST-DAY-OF-MONTH TEST.           00023600
023700                                                                  00023700
023800 01  WS-LAST-DAY-SW               PIC X(01) VALUE 'N'.            00023800
023900     88  WS-LAST-DAY-OF-MONTH     VALUE 'Y'.                      00023900
024000                                                                  00024000
024100*---------------------------------------------------------------  00024100
024200* SYSTEM DATE, WINDOWED TO A FULL 4-DIGIT CENTURY.  ACCEPT ...    00024200
024300* FROM DATE ONLY RETURNS A 2-DIGIT YEAR; A YY OF 50 OR MORE IS    00024300
024400* TAKEN AS 19XX, ANYTHING LESS IS TAKEN AS 20XX.                  00024400
024500*---------------------------------------------------------------  00024500
024600 01  WS-TODAY-6                   PIC 9(6).                       00024600
024700 01  WS-TODAY-6-R REDEFINES WS-TODAY-6.                           00024700
024800     05  WS-TODAY-YY              PIC 9(2).                       00024800
024900     05  WS-TODAY-MM              PIC 9(2).                       00024900
025000     05  WS-TODAY-DD              PIC 9(2).                       00025000
025100                                                                  00025100
025200*---------------------------------------------------------------  00025200
025300* CALL-INTERFACE WORK AREAS - ONE GROUP PER CALLED SUBPROGRAM.    00025300
025400*---------------------------------------------------------------  00025400
025500 01  WS-TP-REQUEST.                                               00025500
025600     05  WS-TP-REQ-TYPE           PIC X(10).                      00025600
025700     05  WS-TP-REQ-AMOUNT         PIC S9(13)V99.                  00025700
025800     05  WS-TP-REQ-DESC           PIC X(40).                      00025800
025900 01  WS-TP-FROM-SW                PIC X(01).                      00025900
026000 01  WS-TP-FROM-ACCT              PIC X(132).                     00026000
026100 01  WS-TP-TO-SW                  PIC X(01).                      00026100
026200 01  WS-TP-TO-ACCT                PIC X(132).                     00026200
026300 01  WS-TP-JOURNAL-OUT            PIC X(198).                     00026300
026400 01  WS-TP-TXN-STATUS             PIC X(10).                      00026400
026500 01  WS-TP-REJECT-REASON          PIC X(40).                      00026500
026600                                                                  00026600
026700 01  WS-AI-FUNCTION                PIC X(10).                     00026700
026800 01  WS-AI-ACCOUNT-REC             PIC X(132).                    00026800
026900 01  WS-AI-CUSTOMER-REC            PIC X(255) VALUE SPACES.       00026900
027000 01  WS-AI-CUSTOMER-SW             PIC X(01) VALUE 'N'.           00027000
027100 01  WS-AI-NEW-STATUS              PIC X(10) VALUE SPACES.        00027100
027200 01  WS-AI-NEW-RATE                PIC S9(3)V99 VALUE 0.          00027200
027300 01  WS-AI-JOURNAL-OUT             PIC X(198) VALUE SPACES.       00027300
027400 01  WS-AI-RETURN-CD               PIC 9(02) COMP VALUE 0.        00027400
027500 01  WS-AI-RETURN-MSG              PIC X(40) VALUE SPACES.        00027500
027600 01  WS-AI-ACCT-BEFORE             PIC S9(13)V99 VALUE 0.         00027600
027700                                                                  00027700
027800 01  WS-CM-FUNCTION                PIC X(10).                     00027800
027900 01  WS-CM-CUSTOMER-REC            PIC X(255).                    00027900
028000 01  WS-CM-NEW-STATUS              PIC X(10) VALUE SPACES.        00028000
028100 01  WS-CM-OPEN-ACCT-SW            PIC X(01) VALUE 'N'.           00028100
028200 01  WS-CM-RETURN-CD               PIC 9(02) COMP VALUE 0.        00028200
028300 01  WS-CM-RETURN-MSG              PIC X(40) VALUE SPACES.        00028300
028400                                                                  00028400
028500 01  WS-AS-FUNCTION                PIC X(20).                     00028500
028600 01  WS-AS-RETURN-CD               PIC 9(02) COMP VALUE 0.        00028600
028700 01  WS-AS-RETURN-MSG              PIC X(40) VALUE SPACES.        00028700
028800                                                                  00028800
028900*---------------------------------------------------------------  00028900
029000* REPORT PRINT LINES.                                             00029000
029100*---------------------------------------------------------------  00029100
029200 01  WS-HEADING-LINE-1.                                           00029200
029300     05  FILLER                   PIC X(45)                       00029300
029400         VALUE 'BKDAILY  -  NIGHTLY ACCOUNT PROCESSING RUN'.      00029400
029500     05  FILLER                   PIC X(87) VALUE SPACES.         00029500
029600 01  WS-HEADING-LINE-2.                                           00029600
029700     05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.   00029700
029800     05  WS-HL2-DATE              PIC 9999/99/99.                 00029800
029900     05  FILLER                   PIC X(112) VALUE SPACES.        00029900
030000 01  WS-HEADING-LINE-3.                                           00030000
030100     05  FILLER                   PIC X(02) VALUE SPACES.         00030100
030200     05  FILLER                   PIC X(10) VALUE 'TYPE'.         00030200
030300     05  FILLER                   PIC X(22) VALUE                 00030300
030400         'ACCOUNT NUMBER'.                                        00030400
030500     05  FILLER                   PIC X(18) VALUE 'AMOUNT'.       00030500
030600     05  FILLER                   PIC X(40) VALUE 'REASON'.       00030600
030700     05  FILLER                   PIC X(40) VALUE SPACES.         00030700
030800                                                                  00030800
030900 01  WS-REJECT-LINE.                                              00030900
031000     05  FILLER                   PIC X(02) VALUE SPACES.         00031000
031100     05  WS-RJ-TYPE               PIC X(10).                      00031100
031200     05  FILLER                   PIC X(02) VALUE SPACES.         00031200
031300     05  WS-RJ-ACCT               PIC X(20).                      00031300
031400     05  FILLER                   PIC X(02) VALUE SPACES.         00031400
031500     05  WS-RJ-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.           00031500
031600     05  FILLER                   PIC X(02) VALUE SPACES.         00031600
031700     05  WS-RJ-REASON             PIC X(40).                      00031700
031800     05  FILLER                   PIC X(38) VALUE SPACES.         00031800
031900                                                                  00031900
032000 01  WS-CTL-LABEL-LINE.                                           00032000
032100     05  FILLER                   PIC X(50) VALUE SPACES.         00032100
032200     05  FILLER                   PIC X(30)                       00032200
032300         VALUE 'C O N T R O L   T O T A L S'.                     00032300
032400     05  FILLER                   PIC X(52) VALUE SPACES.         00032400
032500 01  WS-CTL-COUNT-LINE.                                           00032500
032600     05  FILLER                   PIC X(30) VALUE SPACES.         00032600
032700     05  WS-CC-LABEL              PIC X(30).                      00032700
032800     05  WS-CC-VALUE              PIC ZZZ,ZZ9.                    00032800
032900     05  FILLER                   PIC X(65) VALUE SPACES.         00032900
033000 01  WS-CTL-AMOUNT-LINE.                                          00033000
033100     05  FILLER                   PIC X(30) VALUE SPACES.         00033100
033200     05  WS-CA-LABEL              PIC X(30).                      00033200
033300     05  WS-CA-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.           00033300
033400     05  FILLER                   PIC X(65) VALUE SPACES.         00033400
033500                                                                  00033500
033600 01  WS-DASH-LABEL-LINE.                                          00033600
033700     05  FILLER                   PIC X(50) VALUE SPACES.         00033700
033800     05  FILLER                   PIC X(30)                       00033800
033900         VALUE 'D A S H B O A R D'.                               00033900
034000     05  FILLER                   PIC X(52) VALUE SPACES.         00034000
034100 01  WS-DASH-COUNT-LINE.                                          00034100
034200     05  FILLER                   PIC X(30) VALUE SPACES.         00034200
034300     05  WS-DC-LABEL              PIC X(30).                      00034300
034400     05  WS-DC-VALUE              PIC ZZZ,ZZ9.                    00034400
034500     05  FILLER                   PIC X(65) VALUE SPACES.         00034500
034600 01  WS-DASH-AMOUNT-LINE.                                         00034600
034700     05  FILLER                   PIC X(30) VALUE SPACES.         00034700
034800     05  WS-DA-LABEL              PIC X(30).                      00034800
034900     05  WS-DA-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.           00034900
035000     05  FILLER                   PIC X(65) VALUE SPACES.         00035000
035100                                                                  00035100
035200 01  WS-INT-LABEL-LINE.                                           00035200
035300     05  FILLER                   PIC X(50) VALUE SPACES.         00035300
035400     05  FILLER                   PIC X(31)                       00035400
035500         VALUE 'I N T E R E S T   A C C R U A L'.                 00035500
035600     05  FILLER                   PIC X(51) VALUE SPACES.         00035600
035700 01  WS-INT-COUNT-LINE.                                           00035700
035800     05  FILLER                   PIC X(30) VALUE SPACES.         00035800
035900     05  WS-IC-LABEL              PIC X(30).                      00035900
036000     05  WS-IC-VALUE              PIC ZZZ,ZZ9.                    00036000
036100     05  FILLER                   PIC X(65) VALUE SPACES.         00036100
036200 01  WS-INT-AMOUNT-LINE.                                          00036200
036300     05  FILLER                   PIC X(30) VALUE SPACES.         00036300
036400     05  WS-IA-LABEL              PIC X(30).                      00036400
036500     05  WS-IA-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.           00036500
036600     05  FILLER                   PIC X(65) VALUE SPACES.         00036600
036700                                                                  00036700
036800 PROCEDURE DIVISION.                                              00036800
036900                                                                  00036900
037000 0000-MAINLINE.                                                   00037000
037100     MOVE '0000-MAINLINE' TO WS-PARA-NAME.                        00037100
037200     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      00037200
037300     PERFORM 0200-GET-RUN-DATE THRU 0200-EXIT.                    00037300
037400                                                                  00037400
037500     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT.              00037500
037600     PERFORM 1100-LOAD-CUSTOMER-TABLE THRU 1100-EXIT.             00037600
037700     PERFORM 8000-PRINT-HEADING THRU 8000-EXIT.                   00037700
037800     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.                00037800
037900     PERFORM 3000-ACCRUE-INTEREST THRU 3000-EXIT.                 00037900
038000     PERFORM 4000-MONTHLY-INTEREST-CHECK THRU 4000-EXIT.          00038000
038100     PERFORM 5000-VERIFY-CUSTOMERS THRU 5000-EXIT.                00038100
038200     PERFORM 6000-BUILD-DASHBOARD THRU 6000-EXIT.                 00038200
038300     PERFORM 7000-REWRITE-MASTERS THRU 7000-EXIT.                 00038300
038400     PERFORM 9000-PRINT-CONTROL-TOTALS THRU 9000-EXIT.            00038400
038500     PERFORM 9100-PRINT-DASHBOARD THRU 9100-EXIT.                 00038500
038600     PERFORM 9200-PRINT-INTEREST-SECTION THRU 9200-EXIT.          00038600
038700                                                                  00038700
038800     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     00038800
038900     STOP RUN.                                                    00038900
039000                                                                  00039000
039100 0100-OPEN-FILES.                                                 00039100
039200     MOVE '0100-OPEN-FILES' TO WS-PARA-NAME.                      00039200
039300     OPEN INPUT  ACCT-MSTR-IN.                                    00039300
039400     OPEN OUTPUT ACCT-MSTR-OUT.                                   00039400
039500     OPEN INPUT  CUST-MSTR-IN.                                    00039500
039600     OPEN OUTPUT CUST-MSTR-OUT.                                   00039600
039700     OPEN INPUT  TRAN-REQST-IN.                                   00039700
039800     OPEN OUTPUT TRAN-JRNL-OUT.                                   00039800
039900     OPEN OUTPUT CTL-RPT-OUT.                                     00039900
040000     IF NOT WS-ACCTI-OK OR NOT WS-CUSTI-OK OR NOT WS-TRANREQ-OK   00040000
040100         DISPLAY 'BKDAILY - OPEN ERROR - RUN ABENDED'             00040100
040200         PERFORM 9900-ABEND-RTN THRU 9900-EXIT                    00040200
040300     END-IF.                                                      00040300
040400 0100-EXIT.                                                       00040400
040500     EXIT.                                                        00040500
040600                                                                  00040600
040700 0200-GET-RUN-DATE.                                               00040700
040800     MOVE '0200-GET-RUN-DATE' TO WS-PARA-NAME.                    00040800
040900     ACCEPT WS-TODAY-6 FROM DATE.                                 00040900
041000     IF WS-TODAY-YY < 50                                          00041000
041100         COMPUTE WS-RUN-CC-YY = 2000 + WS-TODAY-YY                00041100
041200     ELSE                                                         00041200
041300         COMPUTE WS-RUN-CC-YY = 1900 + WS-TODAY-YY                00041300
041400     END-IF.                                                      00041400
041500     MOVE WS-TODAY-MM TO WS-RUN-MM.                               00041500
041600     MOVE WS-TODAY-DD TO WS-RUN-DD.                               00041600
041700 0200-EXIT.                                                       00041700
041800     EXIT.                                                        00041800
041900                                                                  00041900
042000 0900-CLOSE-FILES.                                                00042000
042100     MOVE '0900-CLOSE-FILES' TO WS-PARA-NAME.                     00042100
042200     CLOSE ACCT-MSTR-IN ACCT-MSTR-OUT                             00042200
042300           CUST-MSTR-IN CUST-MSTR-OUT                             00042300
042400           TRAN-REQST-IN TRAN-JRNL-OUT                            00042400
042500           CTL-RPT-OUT.                                           00042500
042600 0900-EXIT.                                                       00042600
042700     EXIT.                                                        00042700
042800                                                                  00042800
042900*---------------------------------------------------------------  00042900
043000* LOAD THE ACCOUNT MASTER, WHICH ARRIVES SORTED ASCENDING BY      00043000
043100* ACCOUNT NUMBER, INTO WS-ACCOUNT-TABLE FOR SEARCH ALL.           00043100
043200*---------------------------------------------------------------  00043200
043300 1000-LOAD-ACCOUNT-TABLE.                                         00043300
043400     MOVE '1000-LOAD-ACCOUNT-TABLE' TO WS-PARA-NAME.              00043400
043500     MOVE 0 TO WS-ACCOUNT-COUNT.                                  00043500
043600     READ ACCT-MSTR-IN INTO WS-ACC-ACCOUNT-RECORD.                00043600
043700     PERFORM 1010-ADD-ONE-ACCOUNT THRU 1010-EXIT                  00043700
043800         UNTIL WS-ACCTI-EOF.                                      00043800
043900 1000-EXIT.                                                       00043900
044000     EXIT.                                                        00044000
044100                                                                  00044100
044200 1010-ADD-ONE-ACCOUNT.                                            00044200
044300     IF WS-ACCTI-EOF                                              00044300
044400         GO TO 1010-EXIT                                          00044400
044500     END-IF.                                                      00044500
044600     ADD 1 TO WS-ACCOUNT-COUNT.                                   00044600
044700     MOVE WS-ACC-ACCOUNT-RECORD                                   00044700
044800         TO WS-TE-ACCT-REC(WS-ACCOUNT-COUNT).                     00044800
044900     READ ACCT-MSTR-IN INTO WS-ACC-ACCOUNT-RECORD.                00044900
045000 1010-EXIT.                                                       00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300*---------------------------------------------------------------  00045300
045400* LOAD THE CUSTOMER MASTER INTO WS-CUSTOMER-TABLE.  ORDER IS      00045400
045500* NOT SIGNIFICANT HERE - EVERY CUSTOMER IS VISITED ONCE FOR THE   00045500
045600* INTEGRITY PASS AND COPIED FORWARD TO THE NEW MASTER.            00045600
045700*---------------------------------------------------------------  00045700
045800 1100-LOAD-CUSTOMER-TABLE.                                        00045800
045900     MOVE '1100-LOAD-CUSTOMER-TABLE' TO WS-PARA-NAME.             00045900
046000     MOVE 0 TO WS-CUSTOMER-COUNT.                                 00046000
046100     READ CUST-MSTR-IN INTO WS-CUS-CUSTOMER-RECORD.               00046100
046200     PERFORM 1110-ADD-ONE-CUSTOMER THRU 1110-EXIT                 00046200
046300         UNTIL WS-CUSTI-EOF.                                      00046300
046400 1100-EXIT.                                                       00046400
046500     EXIT.                                                        00046500
046600                                                                  00046600
046700 1110-ADD-ONE-CUSTOMER.                                           00046700
046800     IF WS-CUSTI-EOF                                              00046800
046900         GO TO 1110-EXIT                                          00046900
047000     END-IF.                                                      00047000
047100     ADD 1 TO WS-CUSTOMER-COUNT.                                  00047100
047200     MOVE WS-CUS-CUSTOMER-RECORD                                  00047200
047300         TO WS-TE-CUST-REC(WS-CUSTOMER-COUNT).                    00047300
047400     READ CUST-MSTR-IN INTO WS-CUS-CUSTOMER-RECORD.               00047400
047500 1110-EXIT.                                                       00047500
047600     EXIT.                                                        00047600
047700                                                                  00047700
047800*---------------------------------------------------------------  00047800
047900* READ THE TRANSACTION REQUEST FILE AND POST EACH REQUEST.        00047900
048000*---------------------------------------------------------------  00048000
048100 2000-PROCESS-REQUESTS.                                           00048100
048200     MOVE '2000-PROCESS-REQUESTS' TO WS-PARA-NAME.                00048200
048300     READ TRAN-REQST-IN INTO WS-REQ-REQUEST-RECORD.               00048300
048400     PERFORM 2100-POST-ONE-REQUEST THRU 2100-EXIT                 00048400
048500         UNTIL WS-TRANREQ-EOF.                                    00048500
048600 2000-EXIT.                                                       00048600
048700     EXIT.                                                        00048700
048800                                                                  00048800
048900 2100-POST-ONE-REQUEST.                                           00048900
049000     IF WS-TRANREQ-EOF                                            00049000
049100         GO TO 2100-EXIT                                          00049100
049200     END-IF.                                                      00049200
049300     ADD 1 TO WS-REQS-READ.                                       00049300
049400     PERFORM 2200-LOCATE-ACCOUNTS THRU 2200-EXIT.                 00049400
049500     PERFORM 2300-CALL-POSTING-ENGINE THRU 2300-EXIT.             00049500
049600     PERFORM 2400-APPLY-RESULT THRU 2400-EXIT.                    00049600
049700     READ TRAN-REQST-IN INTO WS-REQ-REQUEST-RECORD.               00049700
049800 2100-EXIT.                                                       00049800
049900     EXIT.                                                        00049900
050000                                                                  00050000
050100*---------------------------------------------------------------  00050100
050200* LOOKS UP THE FROM/TO ACCOUNTS NAMED ON THE REQUEST IN THE       00050200
050300* IN-MEMORY TABLE.  AN ACCOUNT NOT FOUND LEAVES ITS PRESENT       00050300
050400* SWITCH SET TO 'N' - BKTRNPST TREATS THAT AS "UNKNOWN ACCOUNT".  00050400
050500*---------------------------------------------------------------  00050500
050600 2200-LOCATE-ACCOUNTS.                                            00050600
050700     MOVE 'N' TO WS-TP-FROM-SW WS-TP-TO-SW.                       00050700
050800     MOVE SPACES TO WS-TP-FROM-ACCT WS-TP-TO-ACCT.                00050800
050900                                                                  00050900
051000     IF WS-REQ-REQ-FROM-ACCT NOT = SPACES                         00051000
051100         SET WS-ACCT-NDX TO 1                                     00051100
051200         SEARCH ALL WS-ACCT-ENTRY                                 00051200
051300             AT END CONTINUE                                      00051300
051400             WHEN WS-TE-ACCT-NUMBER(WS-ACCT-NDX)                  00051400
051500                  = WS-REQ-REQ-FROM-ACCT                          00051500
051600                 MOVE 'Y' TO WS-TP-FROM-SW                        00051600
051700                 MOVE WS-TE-ACCT-REC(WS-ACCT-NDX)                 00051700
051800                     TO WS-TP-FROM-ACCT                           00051800
051900         END-SEARCH                                               00051900
052000     END-IF.                                                      00052000
052100                                                                  00052100
052200     IF WS-REQ-REQ-TO-ACCT NOT = SPACES                           00052200
052300         SET WS-ACCT-NDX TO 1                                     00052300
052400         SEARCH ALL WS-ACCT-ENTRY                                 00052400
052500             AT END CONTINUE                                      00052500
052600             WHEN WS-TE-ACCT-NUMBER(WS-ACCT-NDX)                  00052600
052700                  = WS-REQ-REQ-TO-ACCT                            00052700
052800                 MOVE 'Y' TO WS-TP-TO-SW                          00052800
052900                 MOVE WS-TE-ACCT-REC(WS-ACCT-NDX)                 00052900
053000                     TO WS-TP-TO-ACCT                             00053000
053100         END-SEARCH                                               00053100
053200     END-IF.                                                      00053200
053300 2200-EXIT.                                                       00053300
053400     EXIT.                                                        00053400
053500                                                                  00053500
053600 2300-CALL-POSTING-ENGINE.                                        00053600
053700     MOVE WS-REQ-REQ-TYPE        TO WS-TP-REQ-TYPE.               00053700
053800     MOVE WS-REQ-REQ-AMOUNT      TO WS-TP-REQ-AMOUNT.             00053800
053900     MOVE WS-REQ-REQ-DESCRIPTION TO WS-TP-REQ-DESC.               00053900
054000                                                                  00054000
054100     CALL 'BKTRNPST' USING WS-TP-REQUEST                          00054100
054200                            WS-TP-FROM-SW WS-TP-FROM-ACCT         00054200
054300                            WS-TP-TO-SW   WS-TP-TO-ACCT           00054300
054400                            WS-TP-JOURNAL-OUT                     00054400
054500                            WS-TP-TXN-STATUS WS-TP-REJECT-REASON. 00054500
054600 2300-EXIT.                                                       00054600
054700     EXIT.                                                        00054700
054800                                                                  00054800
054900*---------------------------------------------------------------  00054900
055000* COPIES THE UPDATED ACCOUNT(S) BACK INTO THE TABLE, WRITES THE   00055000
055100* JOURNAL ENTRY, AND ACCUMULATES THE CONTROL TOTALS.  A FAILED    00055100
055200* REQUEST ALSO PRINTS A REJECT DETAIL LINE.                       00055200
055300*---------------------------------------------------------------  00055300
055400 2400-APPLY-RESULT.                                               00055400
055500*    THE FROM AND TO SIDES ARE EACH RE-LOCATED AND REWRITTEN      00055500
055600*    INDEPENDENTLY - A DEPOSIT ONLY POPULATES THE TO SIDE, A      00055600
055700*    WITHDRAWAL ONLY THE FROM SIDE, A TRANSFER BOTH.              00055700
055800     IF WS-TP-FROM-SW = 'Y'                                       00055800
055900         PERFORM 2440-FIND-AND-STORE-FROM THRU 2440-EXIT          00055900
056000     END-IF.                                                      00056000
056100     IF WS-TP-TO-SW = 'Y'                                         00056100
056200         PERFORM 2460-FIND-AND-STORE-TO THRU 2460-EXIT            00056200
056300     END-IF.                                                      00056300
056400                                                                  00056400
056500     ADD 1 TO WS-JOURNAL-COUNT.                                   00056500
056600     MOVE WS-TP-JOURNAL-OUT TO WS-JRNL-ENTRY(WS-JOURNAL-COUNT).   00056600
056700     WRITE FD-JN-JOURNAL-RECORD FROM WS-TP-JOURNAL-OUT.           00056700
056800                                                                  00056800
056900     IF WS-TP-TXN-STATUS = 'COMPLETED '                           00056900
057000         ADD 1 TO WS-REQS-POSTED                                  00057000
057100         EVALUATE TRUE                                            00057100
057200             WHEN WS-REQ-REQ-DEPOSIT                              00057200
057300                 ADD WS-REQ-REQ-AMOUNT TO WS-TOTAL-DEPOSITED      00057300
057400             WHEN WS-REQ-REQ-WITHDRAW                             00057400
057500                 ADD WS-REQ-REQ-AMOUNT TO WS-TOTAL-WITHDRAWN      00057500
057600             WHEN WS-REQ-REQ-TRANSFER                             00057600
057700                 ADD WS-REQ-REQ-AMOUNT TO WS-TOTAL-TRANSFERRED    00057700
057800         END-EVALUATE                                             00057800
057900     ELSE                                                         00057900
058000         ADD 1 TO WS-REQS-REJECTED                                00058000
058100         PERFORM 8100-PRINT-REJECT-LINE THRU 8100-EXIT            00058100
058200     END-IF.                                                      00058200
058300 2400-EXIT.                                                       00058300
058400     EXIT.                                                        00058400
058500                                                                  00058500
058600 2440-FIND-AND-STORE-FROM.                                        00058600
058700     SET WS-ACCT-NDX TO 1.                                        00058700
058800     SEARCH ALL WS-ACCT-ENTRY                                     00058800
058900         AT END CONTINUE                                          00058900
059000         WHEN WS-TE-ACCT-NUMBER(WS-ACCT-NDX)                      00059000
059100              = WS-REQ-REQ-FROM-ACCT                              00059100
059200             MOVE WS-TP-FROM-ACCT TO WS-TE-ACCT-REC(WS-ACCT-NDX)  00059200
059300     END-SEARCH.                                                  00059300
059400 2440-EXIT.                                                       00059400
059500     EXIT.                                                        00059500
059600                                                                  00059600
059700 2460-FIND-AND-STORE-TO.                                          00059700
059800     SET WS-ACCT-NDX TO 1.                                        00059800
059900     SEARCH ALL WS-ACCT-ENTRY                                     00059900
060000         AT END CONTINUE                                          00060000
060100         WHEN WS-TE-ACCT-NUMBER(WS-ACCT-NDX)                      00060100
060200              = WS-REQ-REQ-TO-ACCT                                00060200
060300             MOVE WS-TP-TO-ACCT TO WS-TE-ACCT-REC(WS-ACCT-NDX)    00060300
060400     END-SEARCH.                                                  00060400
060500 2460-EXIT.                                                       00060500
060600     EXIT.                                                        00060600
060700                                                                  00060700
060800*---------------------------------------------------------------  00060800
060900* DAILY INTEREST ACCRUAL - EVERY ACCOUNT IN THE TABLE IS OFFERED  00060900
061000* TO BKACCTIN'S ACCRUE FUNCTION.  BKACCTIN ITSELF SKIPS ANY       00061000
061100* ACCOUNT THAT IS NOT ACTIVE; THE BALANCE-LE-ZERO SKIP IS         00061100
061200* OBSERVED HERE BY COMPARING BEFORE/AFTER ACCRUED INTEREST.       00061200
061300*---------------------------------------------------------------  00061300
061400 3000-ACCRUE-INTEREST.                                            00061400
061500     MOVE '3000-ACCRUE-INTEREST' TO WS-PARA-NAME.                 00061500
061600     PERFORM 3100-ACCRUE-ONE-ACCOUNT THRU 3100-EXIT               00061600
061700         VARYING WS-ACC-IX FROM 1 BY 1                            00061700
061800         UNTIL WS-ACC-IX > WS-ACCOUNT-COUNT.                      00061800
061900 3000-EXIT.                                                       00061900
062000     EXIT.                                                        00062000
062100                                                                  00062100
062200 3100-ACCRUE-ONE-ACCOUNT.                                         00062200
062300     MOVE WS-TE-ACCT-REC(WS-ACC-IX) TO WS-ACC-ACCOUNT-RECORD.     00062300
062400     IF WS-ACC-ACCT-BALANCE NOT > ZERO                            00062400
062500         GO TO 3100-EXIT                                          00062500
062600     END-IF.                                                      00062600
062700     MOVE WS-ACC-ACCT-ACCRUED-INT TO WS-AI-ACCT-BEFORE.           00062700
062800                                                                  00062800
062900     MOVE 'ACCRUE    '        TO WS-AI-FUNCTION.                  00062900
063000     MOVE WS-TE-ACCT-REC(WS-ACC-IX) TO WS-AI-ACCOUNT-REC.         00063000
063100     MOVE 'N'                 TO WS-AI-CUSTOMER-SW.               00063100
063200     CALL 'BKACCTIN' USING WS-AI-FUNCTION                         00063200
063300                            WS-AI-ACCOUNT-REC                     00063300
063400                            WS-AI-CUSTOMER-REC                    00063400
063500                            WS-AI-CUSTOMER-SW                     00063500
063600                            WS-AI-NEW-STATUS                      00063600
063700                            WS-AI-NEW-RATE                        00063700
063800                            WS-AI-JOURNAL-OUT                     00063800
063900                            WS-AI-RETURN-CD                       00063900
064000                            WS-AI-RETURN-MSG.                     00064000
064100     MOVE WS-AI-ACCOUNT-REC TO WS-TE-ACCT-REC(WS-ACC-IX).         00064100
064200                                                                  00064200
064300     MOVE WS-TE-ACCT-REC(WS-ACC-IX) TO WS-ACC-ACCOUNT-RECORD.     00064300
064400     IF WS-ACC-ACCT-ACCRUED-INT NOT = WS-AI-ACCT-BEFORE           00064400
064500         ADD 1 TO WS-ACCTS-ACCRUED-TODAY                          00064500
064600         COMPUTE WS-TOTAL-INTEREST-ACCR =                         00064600
064700             WS-TOTAL-INTEREST-ACCR                               00064700
064800             + (WS-ACC-ACCT-ACCRUED-INT - WS-AI-ACCT-BEFORE)      00064800
064900     END-IF.                                                      00064900
065000 3100-EXIT.                                                       00065000
065100     EXIT.                                                        00065100
065200                                                                  00065200
065300*---------------------------------------------------------------  00065300
065400* ON THE LAST BUSINESS DAY OF THE MONTH, CREDIT MONTHLY INTEREST  00065400
065500* TO EVERY ACTIVE SAVINGS ACCOUNT THROUGH BKADMSUM.               00065500
065600*---------------------------------------------------------------  00065600
065700 4000-MONTHLY-INTEREST-CHECK.                                     00065700
065800     MOVE '4000-MONTHLY-INTEREST-CHECK' TO WS-PARA-NAME.          00065800
065900     MOVE 'N' TO WS-LAST-DAY-SW.                                  00065900
066000     IF WS-RUN-DD = WS-DIM-ENTRY(WS-RUN-MM)                       00066000
066100         SET WS-LAST-DAY-OF-MONTH TO TRUE                         00066100
066200     END-IF.                                                      00066200
066300     IF WS-LAST-DAY-OF-MONTH                                      00066300
066400         MOVE 'MONTHLY-INTEREST    ' TO WS-AS-FUNCTION            00066400
066500         CALL 'BKADMSUM' USING                                    00066500
066600             WS-AS-FUNCTION      WS-RUN-DATE-8                    00066600
066700             WS-ACCOUNT-COUNT    WS-ACCOUNT-TABLE                 00066700
066800             WS-CUSTOMER-COUNT   WS-CUSTOMER-TABLE                00066800
066900             WS-JOURNAL-COUNT    WS-JOURNAL-TABLE                 00066900
067000             WS-DASHBOARD-STATS                                   00067000
067100             WS-AS-RETURN-CD     WS-AS-RETURN-MSG                 00067100
067200     END-IF.                                                      00067200
067300 4000-EXIT.                                                       00067300
067400     EXIT.                                                        00067400
067500                                                                  00067500
067600*---------------------------------------------------------------  00067600
067700* NIGHTLY INTEGRITY PASS - EVERY CUSTOMER RECORD IS OFFERED TO    00067700
067800* BKCUSTMT'S VERIFY-STATUS FUNCTION BEFORE IT IS COPIED FORWARD.  00067800
067900*---------------------------------------------------------------  00067900
068000 5000-VERIFY-CUSTOMERS.                                           00068000
068100     MOVE '5000-VERIFY-CUSTOMERS' TO WS-PARA-NAME.                00068100
068200     PERFORM 5100-VERIFY-ONE-CUSTOMER THRU 5100-EXIT              00068200
068300         VARYING WS-CUS-IX FROM 1 BY 1                            00068300
068400         UNTIL WS-CUS-IX > WS-CUSTOMER-COUNT.                     00068400
068500 5000-EXIT.                                                       00068500
068600     EXIT.                                                        00068600
068700                                                                  00068700
068800 5100-VERIFY-ONE-CUSTOMER.                                        00068800
068900     MOVE 'VERIFY    '  TO WS-CM-FUNCTION.                        00068900
069000     MOVE WS-TE-CUST-REC(WS-CUS-IX) TO WS-CM-CUSTOMER-REC.        00069000
069100     MOVE SPACES        TO WS-CM-NEW-STATUS.                      00069100
069200     MOVE 'N'           TO WS-CM-OPEN-ACCT-SW.                    00069200
069300     CALL 'BKCUSTMT' USING WS-CM-FUNCTION                         00069300
069400                            WS-CM-CUSTOMER-REC                    00069400
069500                            WS-CM-NEW-STATUS                      00069500
069600                            WS-CUSTOMER-COUNT WS-CUSTOMER-TABLE   00069600
069700                            WS-CM-OPEN-ACCT-SW                    00069700
069800                            WS-CM-RETURN-CD                       00069800
069900                            WS-CM-RETURN-MSG.                     00069900
070000     MOVE WS-CM-CUSTOMER-REC TO WS-TE-CUST-REC(WS-CUS-IX).        00070000
070100 5100-EXIT.                                                       00070100
070200     EXIT.                                                        00070200
070300                                                                  00070300
070400*---------------------------------------------------------------  00070400
070500* DASHBOARD STATISTICS FOR THE CONTROL REPORT.                    00070500
070600*---------------------------------------------------------------  00070600
070700 6000-BUILD-DASHBOARD.                                            00070700
070800     MOVE '6000-BUILD-DASHBOARD' TO WS-PARA-NAME.                 00070800
070900     MOVE 'STATS               ' TO WS-AS-FUNCTION.               00070900
071000     CALL 'BKADMSUM' USING                                        00071000
071100         WS-AS-FUNCTION      WS-RUN-DATE-8                        00071100
071200         WS-ACCOUNT-COUNT    WS-ACCOUNT-TABLE                     00071200
071300         WS-CUSTOMER-COUNT   WS-CUSTOMER-TABLE                    00071300
071400         WS-JOURNAL-COUNT    WS-JOURNAL-TABLE                     00071400
071500         WS-DASHBOARD-STATS                                       00071500
071600         WS-AS-RETURN-CD     WS-AS-RETURN-MSG.                    00071600
071700 6000-EXIT.                                                       00071700
071800     EXIT.                                                        00071800
071900                                                                  00071900
072000*---------------------------------------------------------------  00072000
072100* REWRITE BOTH MASTERS FROM THE (NOW UPDATED) IN-MEMORY TABLES.   00072100
072200*---------------------------------------------------------------  00072200
072300 7000-REWRITE-MASTERS.                                            00072300
072400     MOVE '7000-REWRITE-MASTERS' TO WS-PARA-NAME.                 00072400
072500     PERFORM 7100-WRITE-ONE-ACCOUNT THRU 7100-EXIT                00072500
072600         VARYING WS-ACC-IX FROM 1 BY 1                            00072600
072700         UNTIL WS-ACC-IX > WS-ACCOUNT-COUNT.                      00072700
072800     PERFORM 7200-WRITE-ONE-CUSTOMER THRU 7200-EXIT               00072800
072900         VARYING WS-CUS-IX FROM 1 BY 1                            00072900
073000         UNTIL WS-CUS-IX > WS-CUSTOMER-COUNT.                     00073000
073100 7000-EXIT.                                                       00073100
073200     EXIT.                                                        00073200
073300                                                                  00073300
073400 7100-WRITE-ONE-ACCOUNT.                                          00073400
073500     WRITE FD-AO-ACCOUNT-RECORD FROM WS-TE-ACCT-REC(WS-ACC-IX).   00073500
073600 7100-EXIT.                                                       00073600
073700     EXIT.                                                        00073700
073800                                                                  00073800
073900 7200-WRITE-ONE-CUSTOMER.                                         00073900
074000     WRITE FD-CO-CUSTOMER-RECORD FROM WS-TE-CUST-REC(WS-CUS-IX).  00074000
074100 7200-EXIT.                                                       00074100
074200     EXIT.                                                        00074200
074300                                                                  00074300
074400 8000-PRINT-HEADING.                                              00074400
074500     MOVE '8000-PRINT-HEADING' TO WS-PARA-NAME.                   00074500
074600     MOVE WS-RUN-DATE-8 TO WS-HL2-DATE.                           00074600
074700     WRITE FD-RPT-LINE FROM WS-HEADING-LINE-1                     00074700
074800         AFTER ADVANCING PAGE.                                    00074800
074900     WRITE FD-RPT-LINE FROM WS-HEADING-LINE-2                     00074900
075000         AFTER ADVANCING 2 LINES.                                 00075000
075100     WRITE FD-RPT-LINE FROM WS-HEADING-LINE-3                     00075100
075200         AFTER ADVANCING 2 LINES.                                 00075200
075300 8000-EXIT.                                                       00075300
075400     EXIT.                                                        00075400
075500                                                                  00075500
075600 8100-PRINT-REJECT-LINE.                                          00075600
075700     MOVE WS-REQ-REQ-TYPE TO WS-RJ-TYPE.                          00075700
075800     IF WS-REQ-REQ-DEPOSIT                                        00075800
075900         MOVE WS-REQ-REQ-TO-ACCT TO WS-RJ-ACCT                    00075900
076000     ELSE                                                         00076000
076100         MOVE WS-REQ-REQ-FROM-ACCT TO WS-RJ-ACCT                  00076100
076200     END-IF.                                                      00076200
076300     MOVE WS-REQ-REQ-AMOUNT TO WS-RJ-AMOUNT.                      00076300
076400     MOVE WS-TP-REJECT-REASON TO WS-RJ-REASON.                    00076400
076500     WRITE FD-RPT-LINE FROM WS-REJECT-LINE                        00076500
076600         AFTER ADVANCING 1 LINE.                                  00076600
076700 8100-EXIT.                                                       00076700
076800     EXIT.                                                        00076800
076900                                                                  00076900
077000 9000-PRINT-CONTROL-TOTALS.                                       00077000
077100     MOVE '9000-PRINT-CONTROL-TOTALS' TO WS-PARA-NAME.            00077100
077200     WRITE FD-RPT-LINE FROM WS-CTL-LABEL-LINE                     00077200
077300         AFTER ADVANCING 3 LINES.                                 00077300
077400                                                                  00077400
077500     MOVE 'REQUESTS READ'            TO WS-CC-LABEL.              00077500
077600     MOVE WS-REQS-READ               TO WS-CC-VALUE.              00077600
077700     WRITE FD-RPT-LINE FROM WS-CTL-COUNT-LINE                     00077700
077800         AFTER ADVANCING 2 LINES.                                 00077800
077900                                                                  00077900
078000     MOVE 'REQUESTS POSTED'          TO WS-CC-LABEL.              00078000
078100     MOVE WS-REQS-POSTED             TO WS-CC-VALUE.              00078100
078200     WRITE FD-RPT-LINE FROM WS-CTL-COUNT-LINE                     00078200
078300         AFTER ADVANCING 1 LINE.                                  00078300
078400                                                                  00078400
078500     MOVE 'REQUESTS REJECTED'        TO WS-CC-LABEL.              00078500
078600     MOVE WS-REQS-REJECTED           TO WS-CC-VALUE.              00078600
078700     WRITE FD-RPT-LINE FROM WS-CTL-COUNT-LINE                     00078700
078800         AFTER ADVANCING 1 LINE.                                  00078800
078900                                                                  00078900
079000     MOVE 'TOTAL DEPOSITED'          TO WS-CA-LABEL.              00079000
079100     MOVE WS-TOTAL-DEPOSITED         TO WS-CA-VALUE.              00079100
079200     WRITE FD-RPT-LINE FROM WS-CTL-AMOUNT-LINE                    00079200
079300         AFTER ADVANCING 1 LINE.                                  00079300
079400                                                                  00079400
079500     MOVE 'TOTAL WITHDRAWN'          TO WS-CA-LABEL.              00079500
079600     MOVE WS-TOTAL-WITHDRAWN         TO WS-CA-VALUE.              00079600
079700     WRITE FD-RPT-LINE FROM WS-CTL-AMOUNT-LINE                    00079700
079800         AFTER ADVANCING 1 LINE.                                  00079800
079900                                                                  00079900
080000     MOVE 'TOTAL TRANSFERRED'        TO WS-CA-LABEL.              00080000
080100     MOVE WS-TOTAL-TRANSFERRED       TO WS-CA-VALUE.              00080100
080200     WRITE FD-RPT-LINE FROM WS-CTL-AMOUNT-LINE                    00080200
080300         AFTER ADVANCING 1 LINE.                                  00080300
080400 9000-EXIT.                                                       00080400
080500     EXIT.                                                        00080500
080600                                                                  00080600
080700 9100-PRINT-DASHBOARD.                                            00080700
080800     MOVE '9100-PRINT-DASHBOARD' TO WS-PARA-NAME.                 00080800
080900     WRITE FD-RPT-LINE FROM WS-DASH-LABEL-LINE                    00080900
081000         AFTER ADVANCING 3 LINES.                                 00081000
081100                                                                  00081100
081200     MOVE 'TOTAL CUSTOMERS'          TO WS-DC-LABEL.              00081200
081300     MOVE WS-DS-TOTAL-CUSTOMERS      TO WS-DC-VALUE.              00081300
081400     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00081400
081500         AFTER ADVANCING 2 LINES.                                 00081500
081600                                                                  00081600
081700     MOVE 'ACTIVE CUSTOMERS'         TO WS-DC-LABEL.              00081700
081800     MOVE WS-DS-ACTIVE-CUSTOMERS     TO WS-DC-VALUE.              00081800
081900     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00081900
082000         AFTER ADVANCING 1 LINE.                                  00082000
082100                                                                  00082100
082200     MOVE 'TOTAL ACCOUNTS'           TO WS-DC-LABEL.              00082200
082300     MOVE WS-DS-TOTAL-ACCOUNTS       TO WS-DC-VALUE.              00082300
082400     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00082400
082500         AFTER ADVANCING 1 LINE.                                  00082500
082600                                                                  00082600
082700     MOVE 'ACTIVE ACCOUNTS'          TO WS-DC-LABEL.              00082700
082800     MOVE WS-DS-ACTIVE-ACCOUNTS      TO WS-DC-VALUE.              00082800
082900     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00082900
083000         AFTER ADVANCING 1 LINE.                                  00083000
083100                                                                  00083100
083200     MOVE 'TOTAL TRANSACTIONS'       TO WS-DC-LABEL.              00083200
083300     MOVE WS-JOURNAL-COUNT           TO WS-DC-VALUE.              00083300
083400     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00083400
083500         AFTER ADVANCING 1 LINE.                                  00083500
083600                                                                  00083600
083700     MOVE 'TRANSACTIONS TODAY'       TO WS-DC-LABEL.              00083700
083800     MOVE WS-DS-TODAY-TXN-COUNT      TO WS-DC-VALUE.              00083800
083900     WRITE FD-RPT-LINE FROM WS-DASH-COUNT-LINE                    00083900
084000         AFTER ADVANCING 1 LINE.                                  00084000
084100                                                                  00084100
084200     MOVE 'TOTAL BANK BALANCE'       TO WS-DA-LABEL.              00084200
084300     MOVE WS-DS-TOTAL-BALANCE        TO WS-DA-VALUE.              00084300
084400     WRITE FD-RPT-LINE FROM WS-DASH-AMOUNT-LINE                   00084400
084500         AFTER ADVANCING 1 LINE.                                  00084500
084600 9100-EXIT.                                                       00084600
084700     EXIT.                                                        00084700
084800                                                                  00084800
084900 9200-PRINT-INTEREST-SECTION.                                     00084900
085000     MOVE '9200-PRINT-INTEREST-SECTION' TO WS-PARA-NAME.          00085000
085100     WRITE FD-RPT-LINE FROM WS-INT-LABEL-LINE                     00085100
085200         AFTER ADVANCING 3 LINES.                                 00085200
085300                                                                  00085300
085400     MOVE 'ACCOUNTS ACCRUED TODAY'   TO WS-IC-LABEL.              00085400
085500     MOVE WS-ACCTS-ACCRUED-TODAY     TO WS-IC-VALUE.              00085500
085600     WRITE FD-RPT-LINE FROM WS-INT-COUNT-LINE                     00085600
085700         AFTER ADVANCING 2 LINES.                                 00085700
085800                                                                  00085800
085900     MOVE 'TOTAL INTEREST ACCRUED'   TO WS-IA-LABEL.              00085900
086000     MOVE WS-TOTAL-INTEREST-ACCR     TO WS-IA-VALUE.              00086000
086100     WRITE FD-RPT-LINE FROM WS-INT-AMOUNT-LINE                    00086100
086200         AFTER ADVANCING 1 LINE.                                  00086200
086300 9200-EXIT.                                                       00086300
086400     EXIT.                                                        00086400
086500                                                                  00086500
086600 9900-ABEND-RTN.                                                  00086600
086700     MOVE '9900-ABEND-RTN' TO WS-PARA-NAME.                       00086700
086800     DISPLAY 'BKDAILY - ABNORMAL TERMINATION - SEE FILE STATUS'.  00086800
086900     DISPLAY 'ACCTI=' WS-ACCTI-STATUS ' CUSTI=' WS-CUSTI-STATUS   00086900
087000             ' TRANREQ=' WS-TRANREQ-STATUS.                       00087000
087100     CLOSE ACCT-MSTR-IN ACCT-MSTR-OUT                             00087100
087200           CUST-MSTR-IN CUST-MSTR-OUT                             00087200
087300           TRAN-REQST-IN TRAN-JRNL-OUT                            00087300
087400           CTL-RPT-OUT.                                           00087400
087500     STOP RUN.                                                    00087500
087600 9900-EXIT.                                                       00087600
087700     EXIT.                                                        00087700
