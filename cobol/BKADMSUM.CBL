000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BKADMSUM.                                        00000600
000700 AUTHOR.         M. ODENKIRK.                                     00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   09/11/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200***************************************************************** 00001200
001300*                     C H A N G E   L O G                       * 00001300
001400***************************************************************** 00001400
001500* 09/11/89  MDO  ORIGINAL PROGRAM.  ADMINISTRATIVE DASHBOARD     *00001500
001600*                STATISTICS SERVICE, DISPATCHED FROM             *00001600
001700*                LK-FUNCTION-CODE.                               *00001700
001800* 03/06/91  MDO  REQ 4570 - TOTAL-BANK-BALANCE ADDED TO THE      *00001800
001900*                STATS FUNCTION FOR THE CONTROL REPORT.          *00001900
002000* 12/18/92  RTC  REQ 5210 - MONTHLY-INTEREST FUNCTION ADDED.     *00002000
002100*                CREDITS ACCRUED INTEREST FOR ACTIVE SAVINGS     *00002100
002200*                ACCOUNTS BY CALLING BKACCTIN.                   *00002200
002300* 07/09/94  LKW  REQ 5720 - TODAYS-TRANSACTION-COUNT NOW COUNTS  *00002300
002400*                ONLY JOURNAL ENTRIES CREATED ON THE CURRENT     *00002400
002500*                RUN DATE, NOT THE ENTIRE JOURNAL FILE.          *00002500
002600* 01/07/99  LKW  Y2K9905 - CENTURY WINDOW REVIEWED.  RUN DATE    *00002600
002700*                COMPARISON IS AGAINST A FULL 8-DIGIT CCYYMMDD.  *00002700
002800*                NO CHANGE REQUIRED.                             *00002800
002900* 10/02/00  RTC  REQ 6880 - ACCOUNT AND CUSTOMER COUNTS BY       *00002900
003000*                STATUS ADDED TO THE STATS FUNCTION FOR THE      *00003000
003100*                DASHBOARD SECTION OF THE CONTROL REPORT.        *00003100
003200* 02/14/03  LKW  REQ 7340 - MONTHLY-INTEREST NO LONGER CALLS     *00003200
003300*                BKACCTIN'S CREDIT FUNCTION (THAT FUNCTION ONLY  *00003300
003400*                MOVES THE DAILY-ACCRUAL BUCKET TO THE BALANCE - *00003400
003500*                WRONG FORMULA FOR THE MONTHLY POSTING RUN).     *00003500
003600*                2100-CREDIT-ONE-ACCOUNT NOW COMPUTES BALANCE    *00003600
003700*                TIMES RATE DIVIDED BY 100 DIRECTLY AND GATES ON *00003700
003800*                ACCT-LAST-INT-DTE SO AN ACCOUNT IS NOT POSTED   *00003800
003900*                TWICE IN THE SAME CALENDAR MONTH.               *00003900
004000***************************************************************** 00004000
004100* FUNCTION.  CALLED BY THE NIGHTLY DRIVER (BKDAILY) ONCE PER RUN *00004100
004200*   FOR EACH OF ITS TWO FUNCTIONS -                              *00004200
004300*     STATS             - SUMMARIZES THE ACCOUNT AND CUSTOMER    *00004300
004400*                         TABLES AND THE TRANSACTION JOURNAL     *00004400
004500*                         INTO DASHBOARD COUNTERS.               *00004500
004600*     MONTHLY-INTEREST  - ON THE LAST BUSINESS DAY OF THE MONTH, *00004600
004700*                         COMPUTES BALANCE TIMES RATE DIVIDED BY *00004700
004800*                         100 FOR EVERY ACTIVE SAVINGS ACCOUNT   *00004800
004900*                         NOT YET POSTED THIS CALENDAR MONTH AND *00004900
005000*                         ADDS IT TO BOTH BALANCE AND ACCRUED    *00005000
005100*                         INTEREST.                              *00005100
005200***************************************************************** 00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER.  IBM-390.                                       00005500
005600 OBJECT-COMPUTER.  IBM-390.                                       00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900                                                                  00005900
006000 DATA DIVISION.                                                   00006000
006100 WORKING-STORAGE SECTION.                                         00006100
006200                                                                  00006200
006300 01  WS-PARA-NAME                 PIC X(30) VALUE SPACES.         00006300
006400                                                                  00006400
006500 01  WS-SUBSCRIPTS.                                               00006500
006600     05  WS-ACC-IX                PIC 9(5) COMP VALUE 0.          00006600
006700     05  WS-CUS-IX                PIC 9(5) COMP VALUE 0.          00006700
006800     05  WS-JRN-IX                PIC 9(5) COMP VALUE 0.          00006800
006900                                                                  00006900
007000 01  WS-RUN-DATE-WORK             PIC 9(08) VALUE 0.              00007000
007100 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-WORK.                  00007100
007200     05  WS-RUN-DATE-X            PIC X(08).                      00007200
007300                                                                  00007300
007400 01  WS-CUSTOMER-VIEW.                                            00007400
007500     05  WS-CV-CUST-REC           PIC X(255).                     00007500
007600 01  WS-CUSTOMER-VIEW-ALT REDEFINES WS-CUSTOMER-VIEW.             00007600
007700     05  FILLER                   PIC X(215).                     00007700
007800     05  WS-CV-STATUS             PIC X(10).                      00007800
007900     05  FILLER                   PIC X(30).                      00007900
008000                                                                  00008000
008100 01  WS-JOURNAL-VIEW.                                             00008100
008200     05  WS-JV-JRNL-REC           PIC X(198).                     00008200
008300 01  WS-JOURNAL-VIEW-ALT REDEFINES WS-JOURNAL-VIEW.               00008300
008400     05  FILLER                   PIC X(150).                     00008400
008500     05  WS-JV-CREATED-DTE        PIC X(08).                      00008500
008600     05  FILLER                   PIC X(40).                      00008600
008700                                                                  00008700
008800 01  WS-RUN-CCYYMM-ALT REDEFINES WS-RUN-DATE-WORK.                00008800
008900     05  WS-RUN-CCYYMM            PIC 9(06).                      00008900
009000     05  FILLER                   PIC 9(02).                      00009000
009100                                                                  00009100
009200 01  WS-LAST-INT-WORK             PIC 9(08) VALUE 0.              00009200
009300 01  WS-LAST-INT-ALT REDEFINES WS-LAST-INT-WORK.                  00009300
009400     05  WS-LAST-INT-CCYYMM       PIC 9(06).                      00009400
009500     05  FILLER                   PIC 9(02).                      00009500
009600                                                                  00009600
009700 01  WS-MONTHLY-INT-WORK          PIC S9(13)V99 COMP-3 VALUE 0.   00009700
009800                                                                  00009800
009900 01  WS-CURR-TIME.                                                00009900
010000     05  WS-CURR-HH               PIC 9(02).                      00010000
010100     05  WS-CURR-MN               PIC 9(02).                      00010100
010200     05  WS-CURR-SS               PIC 9(02).                      00010200
010300     05  WS-CURR-HS               PIC 9(02).                      00010300
010400                                                                  00010400
010500 COPY BKACCTCP REPLACING ==:TAG:== BY ==LS-ACC==.                 00010500
010600                                                                  00010600
010700 LINKAGE SECTION.                                                 00010700
010800 01  LK-FUNCTION-CODE             PIC X(20).                      00010800
010900     88  LK-FUNC-STATS            VALUE 'STATS               '.   00010900
011000     88  LK-FUNC-MONTHLY-INT      VALUE 'MONTHLY-INTEREST    '.   00011000
011100                                                                  00011100
011200 01  LK-RUN-DATE                  PIC 9(08).                      00011200
011300                                                                  00011300
011400 01  LK-ACCOUNT-TABLE-CTL.                                        00011400
011500     05  LK-ACCOUNT-COUNT         PIC 9(05) COMP.                 00011500
011600 01  LK-ACCOUNT-TABLE.                                            00011600
011700     05  LK-ACCT-ENTRY OCCURS 1 TO 20000 TIMES                    00011700
011800                       DEPENDING ON LK-ACCOUNT-COUNT              00011800
011900                       INDEXED BY LK-ACCT-NDX.                    00011900
012000         10  LK-ACCT-REC          PIC X(132).                     00012000
012100                                                                  00012100
012200 01  LK-CUSTOMER-TABLE-CTL.                                       00012200
012300     05  LK-CUSTOMER-COUNT        PIC 9(05) COMP.                 00012300
012400 01  LK-CUSTOMER-TABLE.                                           00012400
012500     05  LK-CUST-ENTRY OCCURS 1 TO 20000 TIMES                    00012500
012600                       DEPENDING ON LK-CUSTOMER-COUNT             00012600
012700                       INDEXED BY LK-CUST-NDX.                    00012700
012800         10  LK-CUST-REC          PIC X(255).                     00012800
012900                                                                  00012900
013000 01  LK-JOURNAL-TABLE-CTL.                                        00013000
013100     05  LK-JOURNAL-COUNT         PIC 9(05) COMP.                 00013100
013200 01  LK-JOURNAL-TABLE.                                            00013200
013300     05  LK-JRNL-ENTRY OCCURS 1 TO 50000 TIMES                    00013300
013400                       DEPENDING ON LK-JOURNAL-COUNT              00013400
013500                       INDEXED BY LK-JRNL-NDX.                    00013500
013600         10  LK-JRNL-REC          PIC X(198).                     00013600
013700                                                                  00013700
013800 01  LK-DASHBOARD-STATS.                                          00013800
013900     05  LK-DS-TOTAL-ACCOUNTS     PIC 9(07) COMP-3.               00013900
014000     05  LK-DS-ACTIVE-ACCOUNTS    PIC 9(07) COMP-3.               00014000
014100     05  LK-DS-TOTAL-CUSTOMERS    PIC 9(07) COMP-3.               00014100
014200     05  LK-DS-ACTIVE-CUSTOMERS   PIC 9(07) COMP-3.               00014200
014300     05  LK-DS-TODAY-TXN-COUNT    PIC 9(07) COMP-3.               00014300
014400     05  LK-DS-TOTAL-BALANCE      PIC S9(13)V99.                  00014400
014500                                                                  00014500
014600 01  LK-RETURN-CODE               PIC 9(02) COMP.                 00014600
014700     88  LK-SUCCESSFUL            VALUE 00.                       00014700
014800 01  LK-RETURN-MSG                PIC X(40).                      00014800
014900                                                                  00014900
015000 PROCEDURE DIVISION USING LK-FUNCTION-CODE                        00015000
015100                           LK-RUN-DATE                            00015100
015200                           LK-ACCOUNT-TABLE-CTL  LK-ACCOUNT-TABLE 00015200
015300                           LK-CUSTOMER-TABLE-CTL LK-CUSTOMER-TABLE00015300
015400                           LK-JOURNAL-TABLE-CTL  LK-JOURNAL-TABLE 00015400
015500                           LK-DASHBOARD-STATS                     00015500
015600                           LK-RETURN-CODE        LK-RETURN-MSG.   00015600
015700                                                                  00015700
015800 0000-MAINLINE.                                                   00015800
015900     MOVE '0000-MAINLINE' TO WS-PARA-NAME.                        00015900
016000     MOVE 00 TO LK-RETURN-CODE.                                   00016000
016100     MOVE SPACES TO LK-RETURN-MSG.                                00016100
016200                                                                  00016200
016300     EVALUATE TRUE                                                00016300
016400         WHEN LK-FUNC-STATS                                       00016400
016500             PERFORM 1000-BUILD-DASHBOARD THRU 1000-EXIT          00016500
016600         WHEN LK-FUNC-MONTHLY-INT                                 00016600
016700             PERFORM 2000-MONTHLY-INTEREST THRU 2000-EXIT         00016700
016800         WHEN OTHER                                               00016800
016900             MOVE 99 TO LK-RETURN-CODE                            00016900
017000             MOVE 'UNKNOWN FUNCTION CODE' TO LK-RETURN-MSG        00017000
017100     END-EVALUATE.                                                00017100
017200                                                                  00017200
017300     GOBACK.                                                      00017300
017400                                                                  00017400
017500*---------------------------------------------------------------  00017500
017600* STATS - SCANS THE THREE IN-MEMORY TABLES THE DRIVER HAS         00017600
017700* BUILT AND ROLLS UP THE DASHBOARD COUNTERS.  "TODAY'S            00017700
017800* TRANSACTIONS" MEANS JOURNAL ENTRIES CREATED ON LK-RUN-DATE.     00017800
017900*---------------------------------------------------------------  00017900
018000 1000-BUILD-DASHBOARD.                                            00018000
018100     MOVE '1000-BUILD-DASHBOARD' TO WS-PARA-NAME.                 00018100
018200     MOVE ZERO TO LK-DS-TOTAL-ACCOUNTS  LK-DS-ACTIVE-ACCOUNTS     00018200
018300                  LK-DS-TOTAL-CUSTOMERS LK-DS-ACTIVE-CUSTOMERS    00018300
018400                  LK-DS-TODAY-TXN-COUNT LK-DS-TOTAL-BALANCE.      00018400
018500     MOVE LK-RUN-DATE TO WS-RUN-DATE-WORK.                        00018500
018600                                                                  00018600
018700     PERFORM 1100-SCAN-ONE-ACCOUNT THRU 1100-EXIT                 00018700
018800         VARYING WS-ACC-IX FROM 1 BY 1                            00018800
018900         UNTIL WS-ACC-IX > LK-ACCOUNT-COUNT.                      00018900
019000                                                                  00019000
019100     PERFORM 1200-SCAN-ONE-CUSTOMER THRU 1200-EXIT                00019100
019200         VARYING WS-CUS-IX FROM 1 BY 1                            00019200
019300         UNTIL WS-CUS-IX > LK-CUSTOMER-COUNT.                     00019300
019400                                                                  00019400
019500     PERFORM 1300-SCAN-ONE-JOURNAL THRU 1300-EXIT                 00019500
019600         VARYING WS-JRN-IX FROM 1 BY 1                            00019600
019700         UNTIL WS-JRN-IX > LK-JOURNAL-COUNT.                      00019700
019800 1000-EXIT.                                                       00019800
019900     EXIT.                                                        00019900
020000                                                                  00020000
020100 1100-SCAN-ONE-ACCOUNT.                                           00020100
020200     MOVE LK-ACCT-REC(WS-ACC-IX) TO LS-ACC-ACCOUNT-RECORD.        00020200
020300     ADD 1 TO LK-DS-TOTAL-ACCOUNTS.                               00020300
020400     ADD LS-ACC-ACCT-BALANCE TO LK-DS-TOTAL-BALANCE.              00020400
020500     IF LS-ACC-ACCT-ACTIVE                                        00020500
020600         ADD 1 TO LK-DS-ACTIVE-ACCOUNTS                           00020600
020700     END-IF.                                                      00020700
020800 1100-EXIT.                                                       00020800
020900     EXIT.                                                        00020900
021000                                                                  00021000
021100 1200-SCAN-ONE-CUSTOMER.                                          00021100
021200     ADD 1 TO LK-DS-TOTAL-CUSTOMERS.                              00021200
021300     MOVE LK-CUST-REC(WS-CUS-IX) TO WS-CV-CUST-REC.               00021300
021400     IF WS-CV-STATUS = 'ACTIVE    '                               00021400
021500         ADD 1 TO LK-DS-ACTIVE-CUSTOMERS                          00021500
021600     END-IF.                                                      00021600
021700 1200-EXIT.                                                       00021700
021800     EXIT.                                                        00021800
021900                                                                  00021900
022000 1300-SCAN-ONE-JOURNAL.                                           00022000
022100     MOVE LK-JRNL-REC(WS-JRN-IX) TO WS-JV-JRNL-REC.               00022100
022200     IF WS-JV-CREATED-DTE = WS-RUN-DATE-X                         00022200
022300         ADD 1 TO LK-DS-TODAY-TXN-COUNT                           00022300
022400     END-IF.                                                      00022400
022500 1300-EXIT.                                                       00022500
022600     EXIT.                                                        00022600
022700                                                                  00022700
022800*---------------------------------------------------------------  00022800
022900* MONTHLY-INTEREST - CALLED ON THE LAST BUSINESS DAY OF THE       00022900
023000* MONTH.  FOR EVERY ACTIVE SAVINGS ACCOUNT NOT YET POSTED IN      00023000
023100* THE CURRENT CALENDAR MONTH, COMPUTES BALANCE TIMES RATE         00023100
023200* DIVIDED BY 100 AND ADDS THE RESULT TO BOTH THE BALANCE AND      00023200
023300* THE ACCRUED-INTEREST BUCKET.  THIS IS A SEPARATE COMPUTATION    00023300
023400* FROM BKACCTIN'S DAILY ACCRUAL/CREDIT PAIR - IT DOES NOT CALL    00023400
023500* BKACCTIN.  THE UPDATED RECORD IS WRITTEN BACK INTO THE          00023500
023600* CALLER'S TABLE ENTRY IN PLACE.                                  00023600
023700*---------------------------------------------------------------  00023700
023800 2000-MONTHLY-INTEREST.                                           00023800
023900     MOVE '2000-MONTHLY-INTEREST' TO WS-PARA-NAME.                00023900
024000     MOVE LK-RUN-DATE TO WS-RUN-DATE-WORK.                        00024000
024100     PERFORM 2100-CREDIT-ONE-ACCOUNT THRU 2100-EXIT               00024100
024200         VARYING WS-ACC-IX FROM 1 BY 1                            00024200
024300         UNTIL WS-ACC-IX > LK-ACCOUNT-COUNT.                      00024300
024400 2000-EXIT.                                                       00024400
024500     EXIT.                                                        00024500
024600                                                                  00024600
024700 2100-CREDIT-ONE-ACCOUNT.                                         00024700
024800     MOVE LK-ACCT-REC(WS-ACC-IX) TO LS-ACC-ACCOUNT-RECORD.        00024800
024900     IF NOT (LS-ACC-ACCT-ACTIVE AND LS-ACC-ACCT-SAVINGS)          00024900
025000         GO TO 2100-EXIT                                          00025000
025100     END-IF.                                                      00025100
025200     MOVE LS-ACC-ACCT-LAST-INT-DTE TO WS-LAST-INT-WORK.           00025200
025300     IF WS-LAST-INT-WORK NOT = ZERO                               00025300
025400         AND WS-LAST-INT-CCYYMM NOT < WS-RUN-CCYYMM               00025400
025500         GO TO 2100-EXIT                                          00025500
025600     END-IF.                                                      00025600
025700                                                                  00025700
025800     COMPUTE WS-MONTHLY-INT-WORK ROUNDED =                        00025800
025900         LS-ACC-ACCT-BALANCE * LS-ACC-ACCT-INTEREST-RATE / 100.   00025900
026000     ADD WS-MONTHLY-INT-WORK TO LS-ACC-ACCT-BALANCE               00026000
026100                                 LS-ACC-ACCT-ACCRUED-INT.         00026100
026200     MOVE LK-RUN-DATE TO LS-ACC-ACCT-LAST-INT-DTE                 00026200
026300                          LS-ACC-ACCT-UPDATED-DTE.                00026300
026400     ACCEPT WS-CURR-TIME FROM TIME.                               00026400
026500     MOVE WS-CURR-TIME TO LS-ACC-ACCT-UPDATED-TIM.                00026500
026600     MOVE LS-ACC-ACCOUNT-RECORD TO LK-ACCT-REC(WS-ACC-IX).        00026600
026700 2100-EXIT.                                                       00026700
026800     EXIT.                                                        00026800
