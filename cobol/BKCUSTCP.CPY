000100***************************************************************** 00000100
000200*  BKCUSTCP  --  CUSTOMER MASTER RECORD LAYOUT                  * 00000200
000300*  COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S PREFIX  * 00000300
000400*  (SEE BKDAILY, BKCUSTMT, BKADMSUM FOR SAMPLE USAGE)           * 00000400
000500***************************************************************** 00000500
000600 01  :TAG:-CUSTOMER-RECORD.                                       00000600
000700     05  :TAG:-CUST-ID                PIC 9(10).                  00000700
000800     05  :TAG:-CUST-FIRST-NAME        PIC X(30).                  00000800
000900     05  :TAG:-CUST-LAST-NAME         PIC X(30).                  00000900
001000     05  :TAG:-CUST-EMAIL             PIC X(50).                  00001000
001100     05  :TAG:-CUST-PHONE             PIC X(15).                  00001100
001200     05  :TAG:-CUST-ADDRESS           PIC X(60).                  00001200
001300     05  :TAG:-CUST-NATIONAL-ID       PIC X(20).                  00001300
001400     05  :TAG:-CUST-STATUS            PIC X(10).                  00001400
001500         88  :TAG:-CUST-ACTIVE        VALUE 'ACTIVE    '.         00001500
001600         88  :TAG:-CUST-INACTIVE      VALUE 'INACTIVE  '.         00001600
001700         88  :TAG:-CUST-SUSPENDED     VALUE 'SUSPENDED '.         00001700
001800     05  :TAG:-CUST-CREATED-TS.                                   00001800
001900         10  :TAG:-CUST-CREATED-DTE   PIC 9(8).                   00001900
002000         10  :TAG:-CUST-CREATED-TIM   PIC 9(6).                   00002000
002100     05  :TAG:-CUST-UPDATED-TS.                                   00002100
002200         10  :TAG:-CUST-UPDATED-DTE   PIC 9(8).                   00002200
002300         10  :TAG:-CUST-UPDATED-TIM   PIC 9(6).                   00002300
002400     05  FILLER                       PIC X(02).                  00002400
