000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BKACCTIN.                                        00000600
000700 AUTHOR.         R. T. CHIN.                                      00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   05/02/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200***************************************************************** 00001200
001300*                     C H A N G E   L O G                       * 00001300
001400***************************************************************** 00001400
001500* 05/02/89  RTC  ORIGINAL PROGRAM.  ACCOUNT MAINTENANCE AND      *00001500
001600*                DAILY-INTEREST-ACCRUAL SERVICE.  FUNCTIONS ARE  *00001600
001700*                DISPATCHED FROM LK-FUNCTION-CODE.               *00001700
001800* 08/17/90  RTC  REQ 4520 - CREATE NOW REQUIRES THE OWNING       *00001800
001900*                CUSTOMER TO BE ACTIVE.                          *00001900
002000* 01/09/92  MDO  REQ 4990 - DEFAULT INTEREST RATES ADDED FOR     *00002000
002100*                SAVINGS (3.50%) AND CURRENT (0.50%) WHEN THE    *00002100
002200*                CALLER DOES NOT SUPPLY ONE ON CREATE.           *00002200
002300* 07/22/93  RTC  REQ 5340 - DAILY ACCRUAL FORMULA REWORKED TO    *00002300
002400*                ROUND THE DAILY RATE TO 8 DECIMALS BEFORE       *00002400
002500*                COMPUTING THE DAILY INTEREST AMOUNT.            *00002500
002600* 03/03/95  LKW  REQ 5810 - CREDIT-ACCRUED-INTEREST FUNCTION     *00002600
002700*                ADDED FOR USE BY THE MONTHLY POSTING RUN.       *00002700
002800* 01/05/99  LKW  Y2K9903 - CENTURY WINDOW REVIEWED.  ALL DATE    *00002800
002900*                FIELDS PROCESSED HERE ARE FULL 8-DIGIT          *00002900
003000*                CCYYMMDD.  NO CHANGE REQUIRED.                  *00003000
003100* 09/14/00  RTC  REQ 6810 - RATE-CHANGE FUNCTION NO LONGER       *00003100
003200*                PERMITS A NEGATIVE INTEREST RATE.               *00003200
003300* 05/03/02  LKW  REQ 7205 - STATUS-CHANGE FUNCTION ADDED TO      *00003300
003400*                SUPPORT FREEZING AN ACCOUNT FROM THE TELLER     *00003400
003500*                PLATFORM WITHOUT GOING THROUGH CUSTOMER MAINT.  *00003500
003600* 02/14/03  RTC  REQ 7341 - CREATE NOW BUILDS A COMPLETED        *00003600
003700*                DEPOSIT JOURNAL ENTRY WHEN THE ACCOUNT IS       *00003700
003800*                OPENED WITH A BALANCE GREATER THAN ZERO.        *00003800
003900*                LK-JOURNAL-OUT ADDED TO THE CALL INTERFACE      *00003900
004000*                FOR THIS PURPOSE.                               *00004000
004100* 03/11/03  MDO  REQ 7358 - CREDIT-ACCRUED-INTEREST NOW BUILDS   *00004100
004200*                A COMPLETED INTEREST_CREDIT JOURNAL ENTRY IN    *00004200
004300*                LK-JOURNAL-OUT FOR THE AMOUNT CREDITED, SAME    *00004300
004400*                AS CREATE DOES FOR THE INITIAL DEPOSIT.         *00004400
004500* 04/02/03  RTC  REQ 7371 - ACCRUE-DAILY-INT NOW SKIPS AN        *00004500
004600*                ACCOUNT WHOSE LAST-INT-DTE IS NOT BEFORE TODAY. *00004600
004700*                A RERUN OF THE NIGHTLY DRIVER ON THE SAME DATE  *00004700
004800*                WAS DOUBLE-ACCRUING INTEREST BECAUSE NOTHING    *00004800
004900*                CHECKED THIS BEFORE.                            *00004900
005000***************************************************************** 00005000
005100* FUNCTION.  ACCOUNT-LEVEL SERVICES CALLED BY THE ONLINE TELLER  *00005100
005200*   PLATFORM (CREATE, STATUS-CHANGE, RATE-CHANGE) AND BY THE     *00005200
005300*   NIGHTLY DRIVER, BKDAILY (ACCRUE, CREDIT).  ONE ACCOUNT       *00005300
005400*   RECORD IS PASSED IN AND, WHERE THE FUNCTION SUCCEEDS,        *00005400
005500*   RETURNED UPDATED.  LK-RETURN-CODE 00 IS SUCCESS.  CREATE     *00005500
005600*   RETURNS A DEPOSIT JOURNAL RECORD IN LK-JOURNAL-OUT WHEN THE  *00005600
005700*   INITIAL DEPOSIT IS GREATER THAN ZERO, AND CREDIT RETURNS AN  *00005700
005800*   INTEREST_CREDIT JOURNAL RECORD THERE WHEN ACCRUED INTEREST   *00005800
005900*   IS POSTED; LK-JOURNAL-OUT IS SPACES FOR EVERY OTHER          *00005900
006000*   FUNCTION.                                                    *00006000
006100***************************************************************** 00006100
006200 ENVIRONMENT DIVISION.                                            00006200
006300 CONFIGURATION SECTION.                                           00006300
006400 SOURCE-COMPUTER.  IBM-390.                                       00006400
006500 OBJECT-COMPUTER.  IBM-390.                                       00006500
006600 SPECIAL-NAMES.                                                   00006600
006700     C01 IS TOP-OF-FORM.                                          00006700
006800                                                                  00006800
006900 DATA DIVISION.                                                   00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100                                                                  00007100
007200 01  WS-PARA-NAME                 PIC X(30) VALUE SPACES.         00007200
007300                                                                  00007300
007400 01  WS-RATE-TABLE.                                               00007400
007500     05  WS-RATE-SAVINGS          PIC S9(3)V99 VALUE +3.50.       00007500
007600     05  WS-RATE-CURRENT          PIC S9(3)V99 VALUE +0.50.       00007600
007700 01  WS-RATE-TABLE-R REDEFINES WS-RATE-TABLE.                     00007700
007800     05  WS-RATE-ENTRY            PIC S9(3)V99 OCCURS 2 TIMES.    00007800
007900                                                                  00007900
008000 01  WS-INTEREST-WORK.                                            00008000
008100     05  WS-DAILY-RATE            PIC S9(3)V9(8) COMP-3 VALUE 0.  00008100
008200     05  WS-DAILY-RATE-R          PIC S9(3)V9(8) COMP-3 VALUE 0.  00008200
008300     05  WS-DAILY-INTEREST        PIC S9(13)V99  COMP-3 VALUE 0.  00008300
008400     05  WS-DAYS-IN-YEAR          PIC 9(3) COMP-3 VALUE 365.      00008400
008500                                                                  00008500
008600 01  WS-CURR-DATE-FIELDS.                                         00008600
008700     05  WS-CURR-DATE.                                            00008700
008800         10  WS-CURR-YY           PIC 9(02).                      00008800
008900         10  WS-CURR-MM           PIC 9(02).                      00008900
009000         10  WS-CURR-DD           PIC 9(02).                      00009000
009100     05  WS-CURR-TIME.                                            00009100
009200         10  WS-CURR-HH           PIC 9(02).                      00009200
009300         10  WS-CURR-MN           PIC 9(02).                      00009300
009400         10  WS-CURR-SS           PIC 9(02).                      00009400
009500         10  WS-CURR-HS           PIC 9(02).                      00009500
009600 01  WS-CURR-DATE-ALT REDEFINES WS-CURR-DATE-FIELDS.              00009600
009700     05  FILLER                   PIC X(06).                      00009700
009800     05  FILLER                   PIC X(08).                      00009800
009900 01  WS-CCYYMMDD.                                                 00009900
010000     05  WS-CC                    PIC 9(02) VALUE 20.             00010000
010100     05  WS-CURR-YY-R             PIC 9(02).                      00010100
010200     05  WS-CURR-MM-R             PIC 9(02).                      00010200
010300     05  WS-CURR-DD-R             PIC 9(02).                      00010300
010400 01  WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.                         00010400
010500     05  WS-CCYYMMDD-X            PIC X(08).                      00010500
010600                                                                  00010600
010700 01  WS-JOURNAL-SEQ               PIC 9(10) COMP-3 VALUE 0.       00010700
010800 01  WS-INT-CREDIT-AMT            PIC S9(13)V99 COMP-3 VALUE 0.   00010800
010900                                                                  00010900
011000 COPY BKACCTCP REPLACING ==:TAG:== BY ==LS-ACC==.                 00011000
011100 COPY BKCUSTCP REPLACING ==:TAG:== BY ==LS-CUS==.                 00011100
011200 COPY BKJRNCP  REPLACING ==:TAG:== BY ==LS-JRN==.                 00011200
011300                                                                  00011300
011400 LINKAGE SECTION.                                                 00011400
011500 01  LK-FUNCTION-CODE             PIC X(10).                      00011500
011600     88  LK-FUNC-CREATE           VALUE 'CREATE    '.             00011600
011700     88  LK-FUNC-ACCRUE           VALUE 'ACCRUE    '.             00011700
011800     88  LK-FUNC-CREDIT           VALUE 'CREDIT    '.             00011800
011900     88  LK-FUNC-STATUS           VALUE 'STATUS    '.             00011900
012000     88  LK-FUNC-RATE             VALUE 'RATE      '.             00012000
012100                                                                  00012100
012200 01  LK-ACCOUNT-RECORD            PIC X(132).                     00012200
012300 01  LK-CUSTOMER-RECORD           PIC X(255).                     00012300
012400 01  LK-CUSTOMER-PRESENT-SW       PIC X(01).                      00012400
012500     88  LK-CUSTOMER-PRESENT      VALUE 'Y'.                      00012500
012600                                                                  00012600
012700 01  LK-NEW-STATUS                PIC X(10).                      00012700
012800 01  LK-NEW-RATE                  PIC S9(3)V99.                   00012800
012900                                                                  00012900
013000 01  LK-JOURNAL-OUT               PIC X(198).                     00013000
013100                                                                  00013100
013200 01  LK-RETURN-CODE               PIC 9(02) COMP.                 00013200
013300     88  LK-SUCCESSFUL            VALUE 00.                       00013300
013400     88  LK-UNSUCCESSFUL          VALUE 99.                       00013400
013500 01  LK-RETURN-MSG                PIC X(40).                      00013500
013600                                                                  00013600
013700 PROCEDURE DIVISION USING LK-FUNCTION-CODE                        00013700
013800                           LK-ACCOUNT-RECORD                      00013800
013900                           LK-CUSTOMER-RECORD                     00013900
014000                           LK-CUSTOMER-PRESENT-SW                 00014000
014100                           LK-NEW-STATUS                          00014100
014200                           LK-NEW-RATE                            00014200
014300                           LK-JOURNAL-OUT                         00014300
014400                           LK-RETURN-CODE                         00014400
014500                           LK-RETURN-MSG.                         00014500
014600                                                                  00014600
014700 0000-MAINLINE.                                                   00014700
014800     MOVE '0000-MAINLINE' TO WS-PARA-NAME.                        00014800
014900     MOVE 00 TO LK-RETURN-CODE.                                   00014900
015000     MOVE SPACES TO LK-RETURN-MSG.                                00015000
015100     MOVE SPACES TO LK-JOURNAL-OUT.                               00015100
015200     MOVE LK-ACCOUNT-RECORD TO LS-ACC-ACCOUNT-RECORD.             00015200
015300     IF LK-CUSTOMER-PRESENT                                       00015300
015400         MOVE LK-CUSTOMER-RECORD TO LS-CUS-CUSTOMER-RECORD        00015400
015500     END-IF.                                                      00015500
015600                                                                  00015600
015700     EVALUATE TRUE                                                00015700
015800         WHEN LK-FUNC-CREATE                                      00015800
015900             PERFORM 1000-CREATE-ACCOUNT THRU 1000-EXIT           00015900
016000         WHEN LK-FUNC-ACCRUE                                      00016000
016100             PERFORM 2000-ACCRUE-DAILY-INT THRU 2000-EXIT         00016100
016200         WHEN LK-FUNC-CREDIT                                      00016200
016300             PERFORM 3000-CREDIT-ACCRUED-INT THRU 3000-EXIT       00016300
016400         WHEN LK-FUNC-STATUS                                      00016400
016500             PERFORM 4000-CHANGE-STATUS THRU 4000-EXIT            00016500
016600         WHEN LK-FUNC-RATE                                        00016600
016700             PERFORM 5000-CHANGE-RATE THRU 5000-EXIT              00016700
016800         WHEN OTHER                                               00016800
016900             SET LK-UNSUCCESSFUL TO TRUE                          00016900
017000             MOVE 'UNKNOWN FUNCTION CODE' TO LK-RETURN-MSG        00017000
017100     END-EVALUATE.                                                00017100
017200                                                                  00017200
017300     MOVE LS-ACC-ACCOUNT-RECORD TO LK-ACCOUNT-RECORD.             00017300
017400     GOBACK.                                                      00017400
017500                                                                  00017500
017600*---------------------------------------------------------------  00017600
017700* CREATE - THE OWNING CUSTOMER MUST BE ACTIVE.  WHEN THE          00017700
017800* CALLER SUPPLIES NO INTEREST RATE (ZERO), THE STANDARD RATE      00017800
017900* FOR THE ACCOUNT TYPE IS APPLIED.  WHEN THE CALLER HAS ALREADY   00017900
018000* MOVED AN INITIAL DEPOSIT INTO THE BALANCE, A COMPLETED          00018000
018100* DEPOSIT JOURNAL ENTRY IS RETURNED IN LK-JOURNAL-OUT FOR THE     00018100
018200* CALLER TO WRITE TO THE JOURNAL FILE.                            00018200
018300*---------------------------------------------------------------  00018300
018400 1000-CREATE-ACCOUNT.                                             00018400
018500     MOVE '1000-CREATE-ACCOUNT' TO WS-PARA-NAME.                  00018500
018600     IF NOT LK-CUSTOMER-PRESENT                                   00018600
018700         SET LK-UNSUCCESSFUL TO TRUE                              00018700
018800         MOVE 'CUSTOMER RECORD NOT SUPPLIED' TO LK-RETURN-MSG     00018800
018900         GO TO 1000-EXIT                                          00018900
019000     END-IF.                                                      00019000
019100     IF NOT LS-CUS-CUST-ACTIVE                                    00019100
019200         SET LK-UNSUCCESSFUL TO TRUE                              00019200
019300         MOVE 'OWNING CUSTOMER IS NOT ACTIVE' TO LK-RETURN-MSG    00019300
019400         GO TO 1000-EXIT                                          00019400
019500     END-IF.                                                      00019500
019600                                                                  00019600
019700     IF LS-ACC-ACCT-INTEREST-RATE = ZERO                          00019700
019800         IF LS-ACC-ACCT-SAVINGS                                   00019800
019900             MOVE WS-RATE-SAVINGS TO LS-ACC-ACCT-INTEREST-RATE    00019900
020000         ELSE                                                     00020000
020100             MOVE WS-RATE-CURRENT TO LS-ACC-ACCT-INTEREST-RATE    00020100
020200         END-IF                                                   00020200
020300     END-IF.                                                      00020300
020400                                                                  00020400
020500     SET LS-ACC-ACCT-ACTIVE TO TRUE.                              00020500
020600     PERFORM 8000-STAMP-CREATED THRU 8000-EXIT.                   00020600
020700                                                                  00020700
020800     IF LS-ACC-ACCT-BALANCE > ZERO                                00020800
020900         PERFORM 1100-BUILD-DEPOSIT-JOURNAL THRU 1100-EXIT        00020900
021000     END-IF.                                                      00021000
021100 1000-EXIT.                                                       00021100
021200     EXIT.                                                        00021200
021300                                                                  00021300
021400*---------------------------------------------------------------  00021400
021500* BUILD-DEPOSIT-JOURNAL - ONE COMPLETED DEPOSIT ENTRY FOR THE     00021500
021600* INITIAL DEPOSIT MADE AT ACCOUNT OPENING.                        00021600
021700*---------------------------------------------------------------  00021700
021800 1100-BUILD-DEPOSIT-JOURNAL.                                      00021800
021900     MOVE '1100-BUILD-DEPOSIT-JOURNAL' TO WS-PARA-NAME.           00021900
022000     ACCEPT WS-CURR-DATE FROM DATE.                               00022000
022100     ACCEPT WS-CURR-TIME FROM TIME.                               00022100
022200     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00022200
022300     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00022300
022400     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00022400
022500                                                                  00022500
022600     ADD 1 TO WS-JOURNAL-SEQ.                                     00022600
022700     INITIALIZE LS-JRN-JOURNAL-RECORD.                            00022700
022800     MOVE WS-JOURNAL-SEQ TO LS-JRN-TXN-ID.                        00022800
022900     STRING 'TXN' WS-JOURNAL-SEQ DELIMITED BY SIZE                00022900
023000         INTO LS-JRN-TXN-REFERENCE.                               00023000
023100     SET LS-JRN-TXN-DEPOSIT   TO TRUE.                            00023100
023200     SET LS-JRN-TXN-COMPLETED TO TRUE.                            00023200
023300     MOVE LS-ACC-ACCT-BALANCE TO LS-JRN-TXN-AMOUNT.               00023300
023400     MOVE 'Initial deposit' TO LS-JRN-TXN-DESCRIPTION.            00023400
023500     MOVE LS-ACC-ACCT-NUMBER TO LS-JRN-TXN-TO-ACCT.               00023500
023600                                                                  00023600
023700     MOVE WS-CCYYMMDD      TO LS-JRN-TXN-CREATED-DTE              00023700
023800                               LS-JRN-TXN-COMPLTD-DTE.            00023800
023900     MOVE WS-CURR-HH TO LS-JRN-TXN-CREATED-TIM(1:2).              00023900
024000     MOVE WS-CURR-MN TO LS-JRN-TXN-CREATED-TIM(3:2).              00024000
024100     MOVE WS-CURR-SS TO LS-JRN-TXN-CREATED-TIM(5:2).              00024100
024200     MOVE LS-JRN-TXN-CREATED-TIM TO LS-JRN-TXN-COMPLTD-TIM.       00024200
024300                                                                  00024300
024400     MOVE LS-JRN-JOURNAL-RECORD TO LK-JOURNAL-OUT.                00024400
024500 1100-EXIT.                                                       00024500
024600     EXIT.                                                        00024600
024700                                                                  00024700
024800*---------------------------------------------------------------  00024800
024900* ACCRUE - CALLED ONCE PER ACCOUNT, PER NIGHT, BY BKDAILY.        00024900
025000* ONLY ACTIVE ACCOUNTS ACCRUE, AND ONLY IF LAST-INT-DTE IS        00025000
025100* BEFORE TODAY - THIS KEEPS A RERUN OF THE NIGHTLY DRIVER ON      00025100
025200* THE SAME DATE (E.G. AFTER AN ABEND) FROM ACCRUING A SECOND      00025200
025300* DAY'S INTEREST INTO THE SAME ACCOUNT.  DAILY RATE IS THE        00025300
025400* ANNUAL RATE DIVIDED BY 365, ROUNDED TO EIGHT DECIMAL PLACES;    00025400
025500* THE DAILY INTEREST AMOUNT IS THE CURRENT BALANCE TIMES THE      00025500
025600* DAILY RATE, ROUNDED TO TWO DECIMAL PLACES, AND IS ADDED TO      00025600
025700* THE ACCRUED-INTEREST BUCKET (NOT TO THE BALANCE - SEE           00025700
025800* 3000-CREDIT).                                                   00025800
025900*---------------------------------------------------------------  00025900
026000 2000-ACCRUE-DAILY-INT.                                           00026000
026100     MOVE '2000-ACCRUE-DAILY-INT' TO WS-PARA-NAME.                00026100
026200     IF NOT LS-ACC-ACCT-ACTIVE                                    00026200
026300         GO TO 2000-EXIT                                          00026300
026400     END-IF.                                                      00026400
026500                                                                  00026500
026600     ACCEPT WS-CURR-DATE FROM DATE.                               00026600
026700     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00026700
026800     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00026800
026900     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00026900
027000     IF LS-ACC-ACCT-LAST-INT-DTE NOT = ZERO                       00027000
027100         AND LS-ACC-ACCT-LAST-INT-DTE NOT < WS-CCYYMMDD           00027100
027200         GO TO 2000-EXIT                                          00027200
027300     END-IF.                                                      00027300
027400                                                                  00027400
027500     COMPUTE WS-DAILY-RATE-R ROUNDED =                            00027500
027600         LS-ACC-ACCT-INTEREST-RATE / 100 / WS-DAYS-IN-YEAR.       00027600
027700     COMPUTE WS-DAILY-INTEREST ROUNDED =                          00027700
027800         LS-ACC-ACCT-BALANCE * WS-DAILY-RATE-R.                   00027800
027900                                                                  00027900
028000     ADD WS-DAILY-INTEREST TO LS-ACC-ACCT-ACCRUED-INT.            00028000
028100     MOVE WS-CCYYMMDD TO LS-ACC-ACCT-LAST-INT-DTE.                00028100
028200     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00028200
028300 2000-EXIT.                                                       00028300
028400     EXIT.                                                        00028400
028500                                                                  00028500
028600*---------------------------------------------------------------  00028600
028700* CREDIT - MOVES THE ACCRUED-INTEREST BUCKET INTO THE ACCOUNT     00028700
028800* BALANCE AND ZEROES THE BUCKET, THEN RETURNS A COMPLETED         00028800
028900* INTEREST_CREDIT JOURNAL ENTRY IN LK-JOURNAL-OUT FOR THE         00028900
029000* AMOUNT CREDITED.  A CALLABLE ENTRY POINT FOR THE ONLINE         00029000
029100* TELLER PLATFORM; THE MONTHLY POSTING RUN (BKADMSUM) COMPUTES    00029100
029200* AND POSTS THE MONTHLY CREDIT ITSELF AND DOES NOT CALL HERE.     00029200
029300*---------------------------------------------------------------  00029300
029400 3000-CREDIT-ACCRUED-INT.                                         00029400
029500     MOVE '3000-CREDIT-ACCRUED-INT' TO WS-PARA-NAME.              00029500
029600     IF NOT LS-ACC-ACCT-ACTIVE                                    00029600
029700         GO TO 3000-EXIT                                          00029700
029800     END-IF.                                                      00029800
029900     IF LS-ACC-ACCT-ACCRUED-INT = ZERO                            00029900
030000         GO TO 3000-EXIT                                          00030000
030100     END-IF.                                                      00030100
030200                                                                  00030200
030300     ADD LS-ACC-ACCT-ACCRUED-INT TO LS-ACC-ACCT-BALANCE.          00030300
030400     MOVE LS-ACC-ACCT-ACCRUED-INT TO WS-INT-CREDIT-AMT.           00030400
030500     MOVE ZERO TO LS-ACC-ACCT-ACCRUED-INT.                        00030500
030600     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00030600
030700     PERFORM 3100-BUILD-INTEREST-JOURNAL THRU 3100-EXIT.          00030700
030800 3000-EXIT.                                                       00030800
030900     EXIT.                                                        00030900
031000                                                                  00031000
031100*---------------------------------------------------------------  00031100
031200* BUILD-INTEREST-JOURNAL - ONE COMPLETED INTEREST_CREDIT ENTRY    00031200
031300* FOR THE AMOUNT JUST MOVED OUT OF THE ACCRUED-INTEREST BUCKET.   00031300
031400*---------------------------------------------------------------  00031400
031500 3100-BUILD-INTEREST-JOURNAL.                                     00031500
031600     MOVE '3100-BUILD-INTEREST-JOURNAL' TO WS-PARA-NAME.          00031600
031700     ACCEPT WS-CURR-DATE FROM DATE.                               00031700
031800     ACCEPT WS-CURR-TIME FROM TIME.                               00031800
031900     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00031900
032000     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00032000
032100     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00032100
032200                                                                  00032200
032300     ADD 1 TO WS-JOURNAL-SEQ.                                     00032300
032400     INITIALIZE LS-JRN-JOURNAL-RECORD.                            00032400
032500     MOVE WS-JOURNAL-SEQ TO LS-JRN-TXN-ID.                        00032500
032600     STRING 'TXN' WS-JOURNAL-SEQ DELIMITED BY SIZE                00032600
032700         INTO LS-JRN-TXN-REFERENCE.                               00032700
032800     SET LS-JRN-TXN-INT-CREDIT TO TRUE.                           00032800
032900     SET LS-JRN-TXN-COMPLETED  TO TRUE.                           00032900
033000     MOVE WS-INT-CREDIT-AMT TO LS-JRN-TXN-AMOUNT.                 00033000
033100     MOVE 'Interest credit' TO LS-JRN-TXN-DESCRIPTION.            00033100
033200     MOVE LS-ACC-ACCT-NUMBER TO LS-JRN-TXN-TO-ACCT.               00033200
033300                                                                  00033300
033400     MOVE WS-CCYYMMDD      TO LS-JRN-TXN-CREATED-DTE              00033400
033500                               LS-JRN-TXN-COMPLTD-DTE.            00033500
033600     MOVE WS-CURR-HH TO LS-JRN-TXN-CREATED-TIM(1:2).              00033600
033700     MOVE WS-CURR-MN TO LS-JRN-TXN-CREATED-TIM(3:2).              00033700
033800     MOVE WS-CURR-SS TO LS-JRN-TXN-CREATED-TIM(5:2).              00033800
033900     MOVE LS-JRN-TXN-CREATED-TIM TO LS-JRN-TXN-COMPLTD-TIM.       00033900
034000                                                                  00034000
034100     MOVE LS-JRN-JOURNAL-RECORD TO LK-JOURNAL-OUT.                00034100
034200 3100-EXIT.                                                       00034200
034300     EXIT.                                                        00034300
034400                                                                  00034400
034500*---------------------------------------------------------------  00034500
034600* STATUS-CHANGE - APPLIES A NEW STATUS CODE FROM THE CALLER.      00034600
034700*---------------------------------------------------------------  00034700
034800 4000-CHANGE-STATUS.                                              00034800
034900     MOVE '4000-CHANGE-STATUS' TO WS-PARA-NAME.                   00034900
035000     IF LK-NEW-STATUS = SPACES                                    00035000
035100         SET LK-UNSUCCESSFUL TO TRUE                              00035100
035200         MOVE 'NEW STATUS NOT SUPPLIED' TO LK-RETURN-MSG          00035200
035300         GO TO 4000-EXIT                                          00035300
035400     END-IF.                                                      00035400
035500     MOVE LK-NEW-STATUS TO LS-ACC-ACCT-STATUS.                    00035500
035600     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00035600
035700 4000-EXIT.                                                       00035700
035800     EXIT.                                                        00035800
035900                                                                  00035900
036000*---------------------------------------------------------------  00036000
036100* RATE-CHANGE - THE NEW ANNUAL RATE MAY NOT BE NEGATIVE.          00036100
036200*---------------------------------------------------------------  00036200
036300 5000-CHANGE-RATE.                                                00036300
036400     MOVE '5000-CHANGE-RATE' TO WS-PARA-NAME.                     00036400
036500     IF LK-NEW-RATE < ZERO                                        00036500
036600         SET LK-UNSUCCESSFUL TO TRUE                              00036600
036700         MOVE 'INTEREST RATE MAY NOT BE NEGATIVE' TO LK-RETURN-MSG00036700
036800         GO TO 5000-EXIT                                          00036800
036900     END-IF.                                                      00036900
037000     MOVE LK-NEW-RATE TO LS-ACC-ACCT-INTEREST-RATE.               00037000
037100     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00037100
037200 5000-EXIT.                                                       00037200
037300     EXIT.                                                        00037300
037400                                                                  00037400
037500 8000-STAMP-CREATED.                                              00037500
037600     MOVE '8000-STAMP-CREATED' TO WS-PARA-NAME.                   00037600
037700     ACCEPT WS-CURR-DATE FROM DATE.                               00037700
037800     ACCEPT WS-CURR-TIME FROM TIME.                               00037800
037900     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00037900
038000     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00038000
038100     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00038100
038200     MOVE WS-CCYYMMDD TO LS-ACC-ACCT-CREATED-DTE                  00038200
038300                          LS-ACC-ACCT-UPDATED-DTE.                00038300
038400     MOVE WS-CURR-TIME TO LS-ACC-ACCT-CREATED-TIM                 00038400
038500                           LS-ACC-ACCT-UPDATED-TIM.               00038500
038600 8000-EXIT.                                                       00038600
038700     EXIT.                                                        00038700
038800                                                                  00038800
038900 9000-STAMP-UPDATED.                                              00038900
039000     MOVE '9000-STAMP-UPDATED' TO WS-PARA-NAME.                   00039000
039100     ACCEPT WS-CURR-DATE FROM DATE.                               00039100
039200     ACCEPT WS-CURR-TIME FROM TIME.                               00039200
039300     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00039300
039400     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00039400
039500     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00039500
039600     MOVE WS-CCYYMMDD TO LS-ACC-ACCT-UPDATED-DTE.                 00039600
039700     MOVE WS-CURR-TIME TO LS-ACC-ACCT-UPDATED-TIM.                00039700
039800 9000-EXIT.                                                       00039800
039900     EXIT.                                                        00039900
