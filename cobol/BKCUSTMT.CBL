000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                     * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BKCUSTMT.                                        00000600
000700 AUTHOR.         L. K. WESTON.                                    00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   06/28/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200***************************************************************** 00001200
001300*                     C H A N G E   L O G                       * 00001300
001400***************************************************************** 00001400
001500* 06/28/89  LKW  ORIGINAL PROGRAM.  CUSTOMER MAINTENANCE SERVICE *00001500
001600*                DISPATCHED FROM LK-FUNCTION-CODE.  SUPPORTS     *00001600
001700*                CREATE, UPDATE, STATUS-CHANGE AND DELETE.       *00001700
001800* 02/14/91  LKW  REQ 4610 - CREATE AND UPDATE NOW EDIT THE       *00001800
001900*                PHONE NUMBER FOR NUMERIC CONTENT.               *00001900
002000* 10/05/92  MDO  REQ 5110 - E-MAIL ADDRESS AND NATIONAL ID MUST  *00002000
002100*                BE UNIQUE ACROSS THE CUSTOMER MASTER.  CALLER   *00002100
002200*                NOW PASSES THE MASTER TABLE FOR THE CHECK.      *00002200
002300* 04/30/94  LKW  REQ 5680 - DELETE IS REFUSED WHILE THE CUSTOMER *00002300
002400*                OWNS ANY ACCOUNT THAT IS NOT CLOSED.            *00002400
002500* 11/11/96  RTC  REQ 6390 - VERIFY-STATUS FUNCTION ADDED FOR THE *00002500
002600*                NIGHTLY INTEGRITY PASS (BKDAILY).               *00002600
002700* 01/06/99  LKW  Y2K9904 - CENTURY WINDOW REVIEWED.  ALL DATE    *00002700
002800*                FIELDS PROCESSED HERE ARE FULL 8-DIGIT          *00002800
002900*                CCYYMMDD.  NO CHANGE REQUIRED.                  *00002900
003000* 08/19/01  MDO  REQ 7040 - MANDATORY-FIELD EDIT TIGHTENED SO    *00003000
003100*                A FIRST OR LAST NAME OF ALL SPACES IS REJECTED  *00003100
003200*                EVEN WHEN THE CALLER PADS WITH LOW-VALUES.      *00003200
003300* 02/14/03  MDO  REQ 7342 - MANDATORY-FIELD EDIT NOW ALSO        *00003300
003400*                REQUIRES PHONE, ADDRESS AND NATIONAL ID.        *00003400
003500*                PHONE IS NO LONGER TREATED AS OPTIONAL.         *00003500
003600*                7000-EDIT-PHONE REWRITTEN TO CHECK FOR 10 TO 15 *00003600
003700*                DIGITS WITH AN OPTIONAL LEADING '+' IN PLACE OF *00003700
003800*                THE OLD BLANKET NUMERIC-CLASS TEST, WHICH       *00003800
003900*                REJECTED EVERY VALID '+'-PREFIXED NUMBER.       *00003900
004000* 03/11/03  RTC  REQ 7360 - CORRECTED THE 4000-DELETE-CUSTOMER   *00004000
004100*                BANNER, WHICH DOCUMENTED THE OPEN-ACCOUNT RULE  *00004100
004200*                AS "ANY ACCOUNT NOT CLOSED" - THE RULE HAS      *00004200
004300*                ALWAYS BEEN ACCT-STATUS = ACTIVE.  NO CALLER    *00004300
004400*                POPULATES LK-OPEN-ACCT-FOUND-SW YET; WHEN ONE   *00004400
004500*                IS ADDED IT MUST SCAN FOR ACTIVE, NOT MERELY    *00004500
004600*                NOT-CLOSED.                                     *00004600
004700***************************************************************** 00004700
004800* FUNCTION.  CUSTOMER-LEVEL SERVICES CALLED BY THE ONLINE TELLER *00004800
004900*   PLATFORM (CREATE, UPDATE, STATUS-CHANGE, DELETE) AND BY THE  *00004900
005000*   NIGHTLY DRIVER, BKDAILY (VERIFY-STATUS).  THE CALLER PASSES  *00005000
005100*   THE CUSTOMER RECORD TO BE MAINTAINED PLUS AN IN-MEMORY TABLE *00005100
005200*   OF THE FULL CUSTOMER MASTER FOR THE UNIQUENESS EDITS.        *00005200
005300***************************************************************** 00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER.  IBM-390.                                       00005600
005700 OBJECT-COMPUTER.  IBM-390.                                       00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM.                                          00005900
006000                                                                  00006000
006100 DATA DIVISION.                                                   00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300                                                                  00006300
006400 01  WS-PARA-NAME                 PIC X(30) VALUE SPACES.         00006400
006500                                                                  00006500
006600 01  WS-SUBSCRIPTS.                                               00006600
006700     05  WS-CUS-IX                PIC 9(5) COMP VALUE 0.          00006700
006800     05  WS-ACC-IX                PIC 9(5) COMP VALUE 0.          00006800
006900     05  WS-PHN-IX                PIC 9(5) COMP VALUE 0.          00006900
007000                                                                  00007000
007100 01  WS-EDIT-SWITCHES.                                            00007100
007200     05  WS-DUP-EMAIL-SW          PIC X(01) VALUE 'N'.            00007200
007300         88  WS-DUP-EMAIL         VALUE 'Y'.                      00007300
007400     05  WS-DUP-NATID-SW          PIC X(01) VALUE 'N'.            00007400
007500         88  WS-DUP-NATID         VALUE 'Y'.                      00007500
007600     05  WS-OPEN-ACCT-SW          PIC X(01) VALUE 'N'.            00007600
007700         88  WS-OPEN-ACCT-FOUND   VALUE 'Y'.                      00007700
007800     05  WS-STORED-FOUND-SW       PIC X(01) VALUE 'N'.            00007800
007900         88  WS-STORED-FOUND      VALUE 'Y'.                      00007900
008000                                                                  00008000
008100 01  WS-STORED-VALUES.                                            00008100
008200     05  WS-STORED-EMAIL          PIC X(50) VALUE SPACES.         00008200
008300     05  WS-STORED-NATID          PIC X(20) VALUE SPACES.         00008300
008400                                                                  00008400
008500*---------------------------------------------------------------  00008500
008600* BYTE-POSITION VIEW OF ONE CUSTOMER MASTER TABLE ENTRY, USED     00008600
008700* BY THE DUPLICATE-EMAIL/NATIONAL-ID SCAN.  OFFSETS MUST TRACK    00008700
008800* BKCUSTCP - RECHECK THIS GROUP WHENEVER THAT MEMBER CHANGES.     00008800
008900*---------------------------------------------------------------  00008900
009000 01  WS-MASTER-ENTRY-VIEW.                                        00009000
009100     05  WS-ME-CUST-REC           PIC X(255).                     00009100
009200 01  WS-MASTER-ENTRY-ALT REDEFINES WS-MASTER-ENTRY-VIEW.          00009200
009300     05  WS-ME-CUST-ID            PIC 9(10).                      00009300
009400     05  FILLER                   PIC X(60).                      00009400
009500     05  WS-ME-EMAIL              PIC X(50).                      00009500
009600     05  FILLER                   PIC X(75).                      00009600
009700     05  WS-ME-NATID              PIC X(20).                      00009700
009800     05  FILLER                   PIC X(40).                      00009800
009900                                                                  00009900
010000 01  WS-PHONE-WORK.                                               00010000
010100     05  WS-PHONE-CHAR OCCURS 15 TIMES PIC X(01).                 00010100
010200 01  WS-PHONE-WORK-R REDEFINES WS-PHONE-WORK.                     00010200
010300     05  WS-PHONE-FULL            PIC X(15).                      00010300
010400 01  WS-PHONE-NUMERIC-SW          PIC X(01) VALUE 'Y'.            00010400
010500     88  WS-PHONE-IS-NUMERIC      VALUE 'Y'.                      00010500
010600                                                                  00010600
010700 01  WS-PHONE-EDIT-WORK.                                          00010700
010800     05  WS-PHONE-LEN             PIC 9(02) COMP VALUE 0.         00010800
010900     05  WS-PHONE-DIGIT-START     PIC 9(02) COMP VALUE 0.         00010900
011000     05  WS-PHONE-DIGIT-LEN       PIC 9(02) COMP VALUE 0.         00011000
011100                                                                  00011100
011200 01  WS-CURR-DATE-FIELDS.                                         00011200
011300     05  WS-CURR-DATE.                                            00011300
011400         10  WS-CURR-YY           PIC 9(02).                      00011400
011500         10  WS-CURR-MM           PIC 9(02).                      00011500
011600         10  WS-CURR-DD           PIC 9(02).                      00011600
011700     05  WS-CURR-TIME.                                            00011700
011800         10  WS-CURR-HH           PIC 9(02).                      00011800
011900         10  WS-CURR-MN           PIC 9(02).                      00011900
012000         10  WS-CURR-SS           PIC 9(02).                      00012000
012100         10  WS-CURR-HS           PIC 9(02).                      00012100
012200 01  WS-CURR-DATE-ALT REDEFINES WS-CURR-DATE-FIELDS.              00012200
012300     05  FILLER                   PIC X(06).                      00012300
012400     05  FILLER                   PIC X(08).                      00012400
012500 01  WS-CCYYMMDD.                                                 00012500
012600     05  WS-CC                    PIC 9(02) VALUE 20.             00012600
012700     05  WS-CURR-YY-R             PIC 9(02).                      00012700
012800     05  WS-CURR-MM-R             PIC 9(02).                      00012800
012900     05  WS-CURR-DD-R             PIC 9(02).                      00012900
013000 01  WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.                         00013000
013100     05  WS-CCYYMMDD-X            PIC X(08).                      00013100
013200                                                                  00013200
013300 COPY BKCUSTCP REPLACING ==:TAG:== BY ==LS-CUS==.                 00013300
013400                                                                  00013400
013500 LINKAGE SECTION.                                                 00013500
013600 01  LK-FUNCTION-CODE             PIC X(10).                      00013600
013700     88  LK-FUNC-CREATE           VALUE 'CREATE    '.             00013700
013800     88  LK-FUNC-UPDATE           VALUE 'UPDATE    '.             00013800
013900     88  LK-FUNC-STATUS           VALUE 'STATUS    '.             00013900
014000     88  LK-FUNC-DELETE           VALUE 'DELETE    '.             00014000
014100     88  LK-FUNC-VERIFY           VALUE 'VERIFY    '.             00014100
014200                                                                  00014200
014300 01  LK-CUSTOMER-RECORD           PIC X(255).                     00014300
014400 01  LK-NEW-STATUS                PIC X(10).                      00014400
014500                                                                  00014500
014600 01  LK-MASTER-TABLE-CTL.                                         00014600
014700     05  LK-MASTER-COUNT          PIC 9(05) COMP.                 00014700
014800 01  LK-MASTER-TABLE.                                             00014800
014900     05  LK-MASTER-ENTRY          PIC X(255) OCCURS 1 TO 20000    00014900
015000                                   TIMES DEPENDING ON             00015000
015100                                   LK-MASTER-COUNT                00015100
015200                                   INDEXED BY LK-MASTER-NDX.      00015200
015300                                                                  00015300
015400 01  LK-OPEN-ACCT-FOUND-SW        PIC X(01).                      00015400
015500     88  LK-OPEN-ACCT-FOUND       VALUE 'Y'.                      00015500
015600                                                                  00015600
015700 01  LK-RETURN-CODE               PIC 9(02) COMP.                 00015700
015800     88  LK-SUCCESSFUL            VALUE 00.                       00015800
015900     88  LK-UNSUCCESSFUL          VALUE 99.                       00015900
016000 01  LK-RETURN-MSG                PIC X(40).                      00016000
016100                                                                  00016100
016200 PROCEDURE DIVISION USING LK-FUNCTION-CODE                        00016200
016300                           LK-CUSTOMER-RECORD                     00016300
016400                           LK-NEW-STATUS                          00016400
016500                           LK-MASTER-TABLE-CTL                    00016500
016600                           LK-MASTER-TABLE                        00016600
016700                           LK-OPEN-ACCT-FOUND-SW                  00016700
016800                           LK-RETURN-CODE                         00016800
016900                           LK-RETURN-MSG.                         00016900
017000                                                                  00017000
017100 0000-MAINLINE.                                                   00017100
017200     MOVE '0000-MAINLINE' TO WS-PARA-NAME.                        00017200
017300     MOVE 00 TO LK-RETURN-CODE.                                   00017300
017400     MOVE SPACES TO LK-RETURN-MSG.                                00017400
017500     MOVE LK-CUSTOMER-RECORD TO LS-CUS-CUSTOMER-RECORD.           00017500
017600                                                                  00017600
017700     EVALUATE TRUE                                                00017700
017800         WHEN LK-FUNC-CREATE                                      00017800
017900             PERFORM 1000-CREATE-CUSTOMER THRU 1000-EXIT          00017900
018000         WHEN LK-FUNC-UPDATE                                      00018000
018100             PERFORM 2000-UPDATE-CUSTOMER THRU 2000-EXIT          00018100
018200         WHEN LK-FUNC-STATUS                                      00018200
018300             PERFORM 3000-CHANGE-STATUS THRU 3000-EXIT            00018300
018400         WHEN LK-FUNC-DELETE                                      00018400
018500             PERFORM 4000-DELETE-CUSTOMER THRU 4000-EXIT          00018500
018600         WHEN LK-FUNC-VERIFY                                      00018600
018700             PERFORM 5000-VERIFY-STATUS THRU 5000-EXIT            00018700
018800         WHEN OTHER                                               00018800
018900             SET LK-UNSUCCESSFUL TO TRUE                          00018900
019000             MOVE 'UNKNOWN FUNCTION CODE' TO LK-RETURN-MSG        00019000
019100     END-EVALUATE.                                                00019100
019200                                                                  00019200
019300     MOVE LS-CUS-CUSTOMER-RECORD TO LK-CUSTOMER-RECORD.           00019300
019400     GOBACK.                                                      00019400
019500                                                                  00019500
019600*---------------------------------------------------------------  00019600
019700* CREATE - FIRST NAME, LAST NAME AND E-MAIL ARE MANDATORY.  THE   00019700
019800* PHONE NUMBER, WHEN SUPPLIED, MUST BE NUMERIC.  E-MAIL AND       00019800
019900* NATIONAL ID MUST BE UNIQUE ON THE MASTER.                       00019900
020000*---------------------------------------------------------------  00020000
020100 1000-CREATE-CUSTOMER.                                            00020100
020200     MOVE '1000-CREATE-CUSTOMER' TO WS-PARA-NAME.                 00020200
020300     PERFORM 6000-EDIT-MANDATORY THRU 6000-EXIT.                  00020300
020400     IF LK-UNSUCCESSFUL                                           00020400
020500         GO TO 1000-EXIT                                          00020500
020600     END-IF.                                                      00020600
020700     PERFORM 7000-EDIT-PHONE THRU 7000-EXIT.                      00020700
020800     IF LK-UNSUCCESSFUL                                           00020800
020900         GO TO 1000-EXIT                                          00020900
021000     END-IF.                                                      00021000
021100     PERFORM 1050-CHECK-DUPLICATES THRU 1050-EXIT.                00021100
021200     IF WS-DUP-EMAIL                                              00021200
021300         SET LK-UNSUCCESSFUL TO TRUE                              00021300
021400         MOVE 'E-MAIL ADDRESS ALREADY ON FILE' TO LK-RETURN-MSG   00021400
021500         GO TO 1000-EXIT                                          00021500
021600     END-IF.                                                      00021600
021700     IF WS-DUP-NATID                                              00021700
021800         SET LK-UNSUCCESSFUL TO TRUE                              00021800
021900         MOVE 'NATIONAL ID ALREADY ON FILE' TO LK-RETURN-MSG      00021900
022000         GO TO 1000-EXIT                                          00022000
022100     END-IF.                                                      00022100
022200                                                                  00022200
022300     SET LS-CUS-CUST-ACTIVE TO TRUE.                              00022300
022400     PERFORM 8000-STAMP-CREATED THRU 8000-EXIT.                   00022400
022500 1000-EXIT.                                                       00022500
022600     EXIT.                                                        00022600
022700                                                                  00022700
022800*---------------------------------------------------------------  00022800
022900* DUPLICATE-EMAIL / DUPLICATE-NATIONAL-ID SCAN.  THE ENTRY        00022900
023000* BEARING THIS CUSTOMER'S OWN CUST-ID (IF ANY) IS SKIPPED SO      00023000
023100* AN UPDATE THAT LEAVES A FIELD UNCHANGED IS NOT FLAGGED AS A     00023100
023200* DUPLICATE OF ITSELF.                                            00023200
023300*---------------------------------------------------------------  00023300
023400 1050-CHECK-DUPLICATES.                                           00023400
023500     MOVE '1050-CHECK-DUPLICATES' TO WS-PARA-NAME.                00023500
023600     MOVE 'N' TO WS-DUP-EMAIL-SW WS-DUP-NATID-SW.                 00023600
023700     PERFORM 1055-SCAN-ONE-MASTER THRU 1055-EXIT                  00023700
023800         VARYING WS-CUS-IX FROM 1 BY 1                            00023800
023900         UNTIL WS-CUS-IX > LK-MASTER-COUNT.                       00023900
024000 1050-EXIT.                                                       00024000
024100     EXIT.                                                        00024100
024200                                                                  00024200
024300 1055-SCAN-ONE-MASTER.                                            00024300
024400     MOVE LK-MASTER-ENTRY(WS-CUS-IX) TO WS-ME-CUST-REC.           00024400
024500     IF WS-ME-CUST-ID = LS-CUS-CUST-ID                            00024500
024600         GO TO 1055-EXIT                                          00024600
024700     END-IF.                                                      00024700
024800     IF LS-CUS-CUST-EMAIL NOT = SPACES                            00024800
024900        AND WS-ME-EMAIL = LS-CUS-CUST-EMAIL                       00024900
025000         SET WS-DUP-EMAIL TO TRUE                                 00025000
025100     END-IF.                                                      00025100
025200     IF LS-CUS-CUST-NATIONAL-ID NOT = SPACES                      00025200
025300        AND WS-ME-NATID = LS-CUS-CUST-NATIONAL-ID                 00025300
025400         SET WS-DUP-NATID TO TRUE                                 00025400
025500     END-IF.                                                      00025500
025600 1055-EXIT.                                                       00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900*---------------------------------------------------------------  00025900
026000* UPDATE - SAME MANDATORY AND PHONE EDITS AS CREATE.  E-MAIL      00026000
026100* AND NATIONAL ID ARE RE-CHECKED FOR UNIQUENESS ONLY WHEN THE     00026100
026200* INCOMING VALUE DIFFERS FROM WHAT IS CURRENTLY ON THE MASTER.    00026200
026300*---------------------------------------------------------------  00026300
026400 2000-UPDATE-CUSTOMER.                                            00026400
026500     MOVE '2000-UPDATE-CUSTOMER' TO WS-PARA-NAME.                 00026500
026600     PERFORM 6000-EDIT-MANDATORY THRU 6000-EXIT.                  00026600
026700     IF LK-UNSUCCESSFUL                                           00026700
026800         GO TO 2000-EXIT                                          00026800
026900     END-IF.                                                      00026900
027000     PERFORM 7000-EDIT-PHONE THRU 7000-EXIT.                      00027000
027100     IF LK-UNSUCCESSFUL                                           00027100
027200         GO TO 2000-EXIT                                          00027200
027300     END-IF.                                                      00027300
027400                                                                  00027400
027500     PERFORM 1400-FIND-STORED-CUSTOMER THRU 1400-EXIT.            00027500
027600     IF WS-STORED-FOUND                                           00027600
027700        AND (WS-STORED-EMAIL NOT = LS-CUS-CUST-EMAIL              00027700
027800             OR WS-STORED-NATID NOT = LS-CUS-CUST-NATIONAL-ID)    00027800
027900         PERFORM 1050-CHECK-DUPLICATES THRU 1050-EXIT             00027900
028000         IF WS-DUP-EMAIL                                          00028000
028100             SET LK-UNSUCCESSFUL TO TRUE                          00028100
028200             MOVE 'E-MAIL ADDRESS ALREADY ON FILE'                00028200
028300                 TO LK-RETURN-MSG                                 00028300
028400             GO TO 2000-EXIT                                      00028400
028500         END-IF                                                   00028500
028600         IF WS-DUP-NATID                                          00028600
028700             SET LK-UNSUCCESSFUL TO TRUE                          00028700
028800             MOVE 'NATIONAL ID ALREADY ON FILE' TO LK-RETURN-MSG  00028800
028900             GO TO 2000-EXIT                                      00028900
029000         END-IF                                                   00029000
029100     END-IF.                                                      00029100
029200                                                                  00029200
029300     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00029300
029400 2000-EXIT.                                                       00029400
029500     EXIT.                                                        00029500
029600                                                                  00029600
029700*---------------------------------------------------------------  00029700
029800* LOCATES THE MASTER ENTRY MATCHING THIS CUSTOMER'S OWN           00029800
029900* CUST-ID SO THE STORED E-MAIL/NATIONAL ID CAN BE COMPARED        00029900
030000* AGAINST THE INCOMING VALUES.                                    00030000
030100*---------------------------------------------------------------  00030100
030200 1400-FIND-STORED-CUSTOMER.                                       00030200
030300     MOVE '1400-FIND-STORED-CUSTOMER' TO WS-PARA-NAME.            00030300
030400     MOVE 'N' TO WS-STORED-FOUND-SW.                              00030400
030500     MOVE SPACES TO WS-STORED-EMAIL WS-STORED-NATID.              00030500
030600     PERFORM 1450-SCAN-FOR-SELF THRU 1450-EXIT                    00030600
030700         VARYING WS-CUS-IX FROM 1 BY 1                            00030700
030800         UNTIL WS-CUS-IX > LK-MASTER-COUNT                        00030800
030900            OR WS-STORED-FOUND.                                   00030900
031000 1400-EXIT.                                                       00031000
031100     EXIT.                                                        00031100
031200                                                                  00031200
031300 1450-SCAN-FOR-SELF.                                              00031300
031400     MOVE LK-MASTER-ENTRY(WS-CUS-IX) TO WS-ME-CUST-REC.           00031400
031500     IF WS-ME-CUST-ID = LS-CUS-CUST-ID                            00031500
031600         MOVE WS-ME-EMAIL TO WS-STORED-EMAIL                      00031600
031700         MOVE WS-ME-NATID TO WS-STORED-NATID                      00031700
031800         SET WS-STORED-FOUND TO TRUE                              00031800
031900     END-IF.                                                      00031900
032000 1450-EXIT.                                                       00032000
032100     EXIT.                                                        00032100
032200                                                                  00032200
032300*---------------------------------------------------------------  00032300
032400* STATUS-CHANGE - APPLIES A NEW STATUS CODE FROM THE CALLER.      00032400
032500*---------------------------------------------------------------  00032500
032600 3000-CHANGE-STATUS.                                              00032600
032700     MOVE '3000-CHANGE-STATUS' TO WS-PARA-NAME.                   00032700
032800     IF LK-NEW-STATUS = SPACES                                    00032800
032900         SET LK-UNSUCCESSFUL TO TRUE                              00032900
033000         MOVE 'NEW STATUS NOT SUPPLIED' TO LK-RETURN-MSG          00033000
033100         GO TO 3000-EXIT                                          00033100
033200     END-IF.                                                      00033200
033300     MOVE LK-NEW-STATUS TO LS-CUS-CUST-STATUS.                    00033300
033400     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00033400
033500 3000-EXIT.                                                       00033500
033600     EXIT.                                                        00033600
033700                                                                  00033700
033800*---------------------------------------------------------------  00033800
033900* DELETE - REFUSED WHILE THE CUSTOMER OWNS ANY ACCOUNT WHOSE      00033900
034000* ACCT-STATUS IS ACTIVE.  THE CALLER (BKDAILY OR THE TELLER       00034000
034100* PLATFORM) MUST SCAN THE ACCOUNT TABLE FOR ACCT-STATUS =         00034100
034200* 'ACTIVE' - NOT MERELY "ANYTHING BUT CLOSED" - AND PASS THE      00034200
034300* RESULT IN LK-OPEN-ACCT-FOUND-SW; THIS PROGRAM DOES NOT OWN      00034300
034400* THAT TABLE.                                                     00034400
034500*---------------------------------------------------------------  00034500
034600 4000-DELETE-CUSTOMER.                                            00034600
034700     MOVE '4000-DELETE-CUSTOMER' TO WS-PARA-NAME.                 00034700
034800     IF LK-OPEN-ACCT-FOUND                                        00034800
034900         SET LK-UNSUCCESSFUL TO TRUE                              00034900
035000         MOVE 'CUSTOMER HAS ONE OR MORE OPEN ACCOUNTS'            00035000
035100             TO LK-RETURN-MSG                                     00035100
035200         GO TO 4000-EXIT                                          00035200
035300     END-IF.                                                      00035300
035400     SET LS-CUS-CUST-INACTIVE TO TRUE.                            00035400
035500     PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT.                   00035500
035600 4000-EXIT.                                                       00035600
035700     EXIT.                                                        00035700
035800                                                                  00035800
035900*---------------------------------------------------------------  00035900
036000* VERIFY-STATUS - NIGHTLY INTEGRITY CHECK.  CONFIRMS THE STATUS   00036000
036100* BYTE IS ONE OF THE THREE VALID VALUES; AN UNRECOGNIZED STATUS   00036100
036200* IS FORCED TO INACTIVE SO DOWNSTREAM REPORTS DO NOT MISCOUNT.    00036200
036300*---------------------------------------------------------------  00036300
036400 5000-VERIFY-STATUS.                                              00036400
036500     MOVE '5000-VERIFY-STATUS' TO WS-PARA-NAME.                   00036500
036600     IF LS-CUS-CUST-ACTIVE                                        00036600
036700        OR LS-CUS-CUST-INACTIVE                                   00036700
036800        OR LS-CUS-CUST-SUSPENDED                                  00036800
036900         CONTINUE                                                 00036900
037000     ELSE                                                         00037000
037100         SET LS-CUS-CUST-INACTIVE TO TRUE                         00037100
037200         PERFORM 9000-STAMP-UPDATED THRU 9000-EXIT                00037200
037300     END-IF.                                                      00037300
037400 5000-EXIT.                                                       00037400
037500     EXIT.                                                        00037500
037600                                                                  00037600
037700 6000-EDIT-MANDATORY.                                             00037700
037800     MOVE '6000-EDIT-MANDATORY' TO WS-PARA-NAME.                  00037800
037900     IF LS-CUS-CUST-FIRST-NAME = SPACES OR LOW-VALUES             00037900
038000         SET LK-UNSUCCESSFUL TO TRUE                              00038000
038100         MOVE 'FIRST NAME IS REQUIRED' TO LK-RETURN-MSG           00038100
038200         GO TO 6000-EXIT                                          00038200
038300     END-IF.                                                      00038300
038400     IF LS-CUS-CUST-LAST-NAME = SPACES OR LOW-VALUES              00038400
038500         SET LK-UNSUCCESSFUL TO TRUE                              00038500
038600         MOVE 'LAST NAME IS REQUIRED' TO LK-RETURN-MSG            00038600
038700         GO TO 6000-EXIT                                          00038700
038800     END-IF.                                                      00038800
038900     IF LS-CUS-CUST-EMAIL = SPACES OR LOW-VALUES                  00038900
039000         SET LK-UNSUCCESSFUL TO TRUE                              00039000
039100         MOVE 'E-MAIL ADDRESS IS REQUIRED' TO LK-RETURN-MSG       00039100
039200         GO TO 6000-EXIT                                          00039200
039300     END-IF.                                                      00039300
039400     IF LS-CUS-CUST-PHONE = SPACES OR LOW-VALUES                  00039400
039500         SET LK-UNSUCCESSFUL TO TRUE                              00039500
039600         MOVE 'PHONE NUMBER IS REQUIRED' TO LK-RETURN-MSG         00039600
039700         GO TO 6000-EXIT                                          00039700
039800     END-IF.                                                      00039800
039900     IF LS-CUS-CUST-ADDRESS = SPACES OR LOW-VALUES                00039900
040000         SET LK-UNSUCCESSFUL TO TRUE                              00040000
040100         MOVE 'ADDRESS IS REQUIRED' TO LK-RETURN-MSG              00040100
040200         GO TO 6000-EXIT                                          00040200
040300     END-IF.                                                      00040300
040400     IF LS-CUS-CUST-NATIONAL-ID = SPACES OR LOW-VALUES            00040400
040500         SET LK-UNSUCCESSFUL TO TRUE                              00040500
040600         MOVE 'NATIONAL ID IS REQUIRED' TO LK-RETURN-MSG          00040600
040700         GO TO 6000-EXIT                                          00040700
040800     END-IF.                                                      00040800
040900 6000-EXIT.                                                       00040900
041000     EXIT.                                                        00041000
041100                                                                  00041100
041200*---------------------------------------------------------------  00041200
041300* THE PHONE NUMBER IS MANDATORY (SEE 6000-EDIT-MANDATORY) AND     00041300
041400* MUST CONSIST OF 10 TO 15 DIGITS WITH AN OPTIONAL LEADING '+'.   00041400
041500* WS-PHONE-CHAR IS A CHARACTER-TABLE VIEW OF THE FIELD; WE SCAN   00041500
041600* BACKWARD TO FIND ITS TRUE LENGTH (IT IS SPACE-PADDED), SKIP A   00041600
041700* LEADING '+' IF PRESENT, THEN CHECK THE DIGIT COUNT AND THAT     00041700
041800* EVERY REMAINING CHARACTER IS NUMERIC.                           00041800
041900*---------------------------------------------------------------  00041900
042000 7000-EDIT-PHONE.                                                 00042000
042100     MOVE '7000-EDIT-PHONE' TO WS-PARA-NAME.                      00042100
042200     MOVE LS-CUS-CUST-PHONE TO WS-PHONE-FULL.                     00042200
042300     MOVE 'Y' TO WS-PHONE-NUMERIC-SW.                             00042300
042400                                                                  00042400
042500     MOVE 15 TO WS-PHONE-LEN.                                     00042500
042600     PERFORM 7100-FIND-PHONE-LEN THRU 7100-EXIT                   00042600
042700         UNTIL WS-PHONE-LEN = 0                                   00042700
042800            OR WS-PHONE-CHAR(WS-PHONE-LEN) NOT = SPACE.           00042800
042900                                                                  00042900
043000     IF WS-PHONE-CHAR(1) = '+'                                    00043000
043100         MOVE 2 TO WS-PHONE-DIGIT-START                           00043100
043200     ELSE                                                         00043200
043300         MOVE 1 TO WS-PHONE-DIGIT-START                           00043300
043400     END-IF.                                                      00043400
043500     COMPUTE WS-PHONE-DIGIT-LEN =                                 00043500
043600         WS-PHONE-LEN - WS-PHONE-DIGIT-START + 1.                 00043600
043700                                                                  00043700
043800     IF WS-PHONE-DIGIT-LEN < 10 OR WS-PHONE-DIGIT-LEN > 15        00043800
043900         SET LK-UNSUCCESSFUL TO TRUE                              00043900
044000         MOVE 'PHONE MUST BE 10 TO 15 DIGITS' TO LK-RETURN-MSG    00044000
044100         GO TO 7000-EXIT                                          00044100
044200     END-IF.                                                      00044200
044300                                                                  00044300
044400     PERFORM 7200-CHECK-ONE-DIGIT THRU 7200-EXIT                  00044400
044500         VARYING WS-PHN-IX FROM WS-PHONE-DIGIT-START BY 1         00044500
044600         UNTIL WS-PHN-IX > WS-PHONE-LEN.                          00044600
044700                                                                  00044700
044800     IF NOT WS-PHONE-IS-NUMERIC                                   00044800
044900         SET LK-UNSUCCESSFUL TO TRUE                              00044900
045000         MOVE 'PHONE NUMBER MUST BE NUMERIC' TO LK-RETURN-MSG     00045000
045100     END-IF.                                                      00045100
045200 7000-EXIT.                                                       00045200
045300     EXIT.                                                        00045300
045400                                                                  00045400
045500 7100-FIND-PHONE-LEN.                                             00045500
045600     SUBTRACT 1 FROM WS-PHONE-LEN.                                00045600
045700 7100-EXIT.                                                       00045700
045800     EXIT.                                                        00045800
045900                                                                  00045900
046000 7200-CHECK-ONE-DIGIT.                                            00046000
046100     IF WS-PHONE-CHAR(WS-PHN-IX) IS NOT NUMERIC                   00046100
046200         MOVE 'N' TO WS-PHONE-NUMERIC-SW                          00046200
046300     END-IF.                                                      00046300
046400 7200-EXIT.                                                       00046400
046500     EXIT.                                                        00046500
046600                                                                  00046600
046700 8000-STAMP-CREATED.                                              00046700
046800     MOVE '8000-STAMP-CREATED' TO WS-PARA-NAME.                   00046800
046900     ACCEPT WS-CURR-DATE FROM DATE.                               00046900
047000     ACCEPT WS-CURR-TIME FROM TIME.                               00047000
047100     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00047100
047200     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00047200
047300     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00047300
047400     MOVE WS-CCYYMMDD TO LS-CUS-CUST-CREATED-DTE                  00047400
047500                          LS-CUS-CUST-UPDATED-DTE.                00047500
047600     MOVE WS-CURR-TIME TO LS-CUS-CUST-CREATED-TIM                 00047600
047700                           LS-CUS-CUST-UPDATED-TIM.               00047700
047800 8000-EXIT.                                                       00047800
047900     EXIT.                                                        00047900
048000                                                                  00048000
048100 9000-STAMP-UPDATED.                                              00048100
048200     MOVE '9000-STAMP-UPDATED' TO WS-PARA-NAME.                   00048200
048300     ACCEPT WS-CURR-DATE FROM DATE.                               00048300
048400     ACCEPT WS-CURR-TIME FROM TIME.                               00048400
048500     MOVE WS-CURR-YY TO WS-CURR-YY-R.                             00048500
048600     MOVE WS-CURR-MM TO WS-CURR-MM-R.                             00048600
048700     MOVE WS-CURR-DD TO WS-CURR-DD-R.                             00048700
048800     MOVE WS-CCYYMMDD TO LS-CUS-CUST-UPDATED-DTE.                 00048800
048900     MOVE WS-CURR-TIME TO LS-CUS-CUST-UPDATED-TIM.                00048900
049000 9000-EXIT.                                                       00049000
049100     EXIT.                                                        00049100
