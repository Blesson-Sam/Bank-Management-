000100***************************************************************** 00000100
000200*  BKACCTCP  --  ACCOUNT MASTER RECORD LAYOUT                   * 00000200
000300*  COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S PREFIX  * 00000300
000400*  (SEE BKDAILY, BKTRNPST, BKACCTIN, BKADMSUM FOR USAGE)        * 00000400
000500***************************************************************** 00000500
000600 01  :TAG:-ACCOUNT-RECORD.                                        00000600
000700     05  :TAG:-ACCT-ID                PIC 9(10).                  00000700
000800     05  :TAG:-ACCT-NUMBER            PIC X(20).                  00000800
000900     05  :TAG:-ACCT-TYPE              PIC X(10).                  00000900
001000         88  :TAG:-ACCT-SAVINGS       VALUE 'SAVINGS   '.         00001000
001100         88  :TAG:-ACCT-CURRENT       VALUE 'CURRENT   '.         00001100
001200     05  :TAG:-ACCT-BALANCE           PIC S9(13)V99.              00001200
001300     05  :TAG:-ACCT-INTEREST-RATE     PIC S9(3)V99.               00001300
001400     05  :TAG:-ACCT-ACCRUED-INT       PIC S9(13)V99.              00001400
001500     05  :TAG:-ACCT-LAST-INT-DTE      PIC 9(8).                   00001500
001600     05  :TAG:-ACCT-STATUS            PIC X(10).                  00001600
001700         88  :TAG:-ACCT-ACTIVE        VALUE 'ACTIVE    '.         00001700
001800         88  :TAG:-ACCT-INACTIVE      VALUE 'INACTIVE  '.         00001800
001900         88  :TAG:-ACCT-CLOSED        VALUE 'CLOSED    '.         00001900
002000         88  :TAG:-ACCT-FROZEN        VALUE 'FROZEN    '.         00002000
002100     05  :TAG:-ACCT-CUSTOMER-ID       PIC 9(10).                  00002100
002200     05  :TAG:-ACCT-CREATED-TS.                                   00002200
002300         10  :TAG:-ACCT-CREATED-DTE   PIC 9(8).                   00002300
002400         10  :TAG:-ACCT-CREATED-TIM   PIC 9(6).                   00002400
002500     05  :TAG:-ACCT-UPDATED-TS.                                   00002500
002600         10  :TAG:-ACCT-UPDATED-DTE   PIC 9(8).                   00002600
002700         10  :TAG:-ACCT-UPDATED-TIM   PIC 9(6).                   00002700
002800     05  FILLER                       PIC X(01).                  00002800
